000100*****************************************************************
000200*          EXTRACTED-PREFERENCES RECORD  -  LRXTPREC            *
000300*****************************************************************
000400*    APPLICATION..: LAPTOP RECOMMENDATION SYSTEM
000500*    MEMBER.......: LRXTPREC
000600*    USED BY......: LPPFEXT
000700*    DESCRIPTION..: OUTPUT OF THE PREFERENCE-EXTRACTION RUN - THE
000800*                    SAME FIELDS AS LRREQREC PLUS ONE FOUND-FLAG
000900*                    PER SCANNED FIELD, A GREETING FLAG AND THE
001000*                    DIALOG ACTION DECIDED FOR THE MESSAGE.
001100*-----------------------------------------------------------------
001200*    MAINTENANCE HISTORY
001300*-----------------------------------------------------------------
001400*    DATE       INIT  REQUEST    DESCRIPTION
001500*    ---------  ----  ---------  ---------------------------------
001600*    04/02/91   RJT   LR-0016    ORIGINAL LAYOUT.
001700*    09/23/93   KMW   LR-0029    ADDED LX-ACTION DIALOG CODE.
001800*****************************************************************
001900 01  LR-EXTRACT-RECORD.
002000     05 LX-REQ-ID               PIC X(06).
002100     05 LX-BUDGET                PIC 9(07)V99.
002200     05 LX-USAGE-TYPE            PIC X(12).
002300     05 LX-BRAND-PREF            PIC X(12).
002400     05 LX-MIN-RAM               PIC 9(03).
002500     05 LX-MIN-STORAGE           PIC 9(04).
002600     05 LX-PREFER-GPU            PIC X(01).
002700     05 LX-FOUND-FLAGS.
002800        10 LX-BUDGET-FOUND          PIC X(01).
002900           88 LX-BUDGET-WAS-FOUND      VALUE 'Y'.
003000        10 LX-USAGE-FOUND           PIC X(01).
003100           88 LX-USAGE-WAS-FOUND       VALUE 'Y'.
003200        10 LX-BRAND-FOUND           PIC X(01).
003300           88 LX-BRAND-WAS-FOUND       VALUE 'Y'.
003400        10 LX-MIN-RAM-FOUND         PIC X(01).
003500           88 LX-MIN-RAM-WAS-FOUND     VALUE 'Y'.
003600        10 LX-MIN-STOR-FOUND        PIC X(01).
003700           88 LX-MIN-STOR-WAS-FOUND    VALUE 'Y'.
003800        10 LX-GPU-PREF-FOUND        PIC X(01).
003900           88 LX-GPU-PREF-WAS-FOUND    VALUE 'Y'.
004000        10 LX-GREETING-FLAG         PIC X(01).
004100           88 LX-IS-GREETING           VALUE 'Y'.
004200     05 LX-ACTION                PIC X(09).
004300        88 LX-ACTION-GREETING       VALUE 'GREETING'.
004400        88 LX-ACTION-RECOMMEND      VALUE 'RECOMMEND'.
004500        88 LX-ACTION-ASK            VALUE 'ASK'.
004600     05 FILLER                   PIC X(05).
