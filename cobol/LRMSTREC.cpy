000100*****************************************************************
000200*                LAPTOP MASTER RECORD  -  LRMSTREC              *
000300*****************************************************************
000400*    APPLICATION..: LAPTOP RECOMMENDATION SYSTEM
000500*    MEMBER.......: LRMSTREC
000600*    USED BY......: LPRECRUN
000700*    DESCRIPTION..: ONE CATALOG ENTRY FOR A LAPTOP MODEL, AS
000800*                    LOADED INTO THE IN-MEMORY CATALOG TABLE BY
000900*                    THE LPRECRUN CATALOG LOAD PARAGRAPHS.
001000*-----------------------------------------------------------------
001100*    MAINTENANCE HISTORY
001200*-----------------------------------------------------------------
001300*    DATE       INIT  REQUEST    DESCRIPTION
001400*    ---------  ----  ---------  ---------------------------------
001500*    11/14/89   RJT   LR-0001    ORIGINAL LAYOUT.
001600*    04/02/91   RJT   LR-0014    ADDED GPU-DESC, DISPLAY-DESC.
001700*    09/23/93   KMW   LR-0027    ADDED BATTERY-HRS, WEIGHT-KG.
001800*    01/09/99   KMW   LR-0055    Y2K - NO DATE FIELDS ON THIS
001900*                                RECORD, REVIEWED, NO CHANGE.
002000*    06/18/02   DLP   LR-0083    WIDENED PROCESSOR TEXT TO X(28)
002100*                                FOR RYZEN DESCRIPTIONS.
002200*****************************************************************
002300 01  LR-MASTER-RECORD.
002400     05 LM-LAPTOP-ID          PIC X(08).
002500     05 LM-BRAND              PIC X(12).
002600     05 LM-MODEL-NAME         PIC X(24).
002700     05 LM-PRICE              PIC 9(07)V99.
002800     05 LM-PROCESSOR          PIC X(28).
002900     05 LM-RAM-GB             PIC 9(03).
003000     05 LM-STORAGE-GB         PIC 9(04).
003100     05 LM-GPU-DESC           PIC X(24).
003200     05 LM-DISPLAY-DESC       PIC X(32).
003300     05 LM-BATTERY-HRS        PIC 9(02)V9.
003400     05 LM-WEIGHT-KG          PIC 9(01)V99.
003500     05 LM-OS-NAME            PIC X(12).
003600     05 FILLER                PIC X(04).
