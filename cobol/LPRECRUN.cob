000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LPRECRUN.
000300 AUTHOR. R J TOLLIVER.
000400 INSTALLATION. CENTRAL DATA PROCESSING - CONSUMER SYSTEMS.
000500 DATE-WRITTEN. 11/1989.
000600 DATE-COMPILED.
000700 SECURITY.  THIS LISTING IS COMPANY CONFIDENTIAL.  DO NOT
000800     RELEASE OUTSIDE OF CENTRAL DATA PROCESSING.
000900*****************************************************************
001000*                                                               *
001100*    P R O G R A M   C H A N G E   L O G                       *
001200*                                                               *
001300*****************************************************************
001400*    DATE       INIT  REQUEST    DESCRIPTION
001500*    ---------  ----  ---------  ------------------------------
001600*    11/14/89   RJT   LR-0001    ORIGINAL VERSION.  LOADS THE
001700*                                LAPTOP CATALOG, FILTERS AND
001800*                                SCORES CANDIDATES FOR EACH
001900*                                PREFERENCE REQUEST, WRITES THE
002000*                                RECOMMEND-RPT REPORT.
002100*    12/01/89   RJT   LR-0006    FIXED SUBSCRIPT OVERFLOW WHEN
002200*                                CATALOG EXCEEDS 300 ROWS - ADDED
002300*                                HARD STOP AT TABLE CAPACITY.
002400*    02/22/90   RJT   LR-0009    CORRECTED PRICE FILTER TO USE
002500*                                NOT-GREATER-THAN, NOT
002600*                                NOT-LESS-THAN.
002700*    04/02/91   RJT   LR-0018    ADDED RELAXED RETRY PASS WHEN
002800*                                THE STRICT FILTER RETURNS ZERO
002900*                                CANDIDATES.
003000*    04/09/91   RJT   LR-0019    RELAXED PASS WAS RE-APPLYING
003100*                                BRAND PREFERENCE - REMOVED PER
003200*                                REQUIREMENTS.
003300*    09/23/93   KMW   LR-0033    ADDED BATTERY AND WEIGHT SCORE
003400*                                COMPONENTS; GUARDED BOTH SO AN
003500*                                UNKNOWN (ZERO) VALUE DOES NOT
003600*                                SCORE AS A PERFECT FEATURE.
003700*    10/02/93   KMW   LR-0034    WEIGHT COMPONENT WAS SCORING A
003800*                                ZERO (UNKNOWN) WEIGHT AS 1.000 -
003900*                                CORRECTED WITH THE ZERO GUARD.
004000*    01/09/99   KMW   LR-0055    Y2K - PAGE HEADING RUN-DATE NOW
004100*                                CARRIES A 4-DIGIT YEAR.  ACCEPT
004200*                                FROM DATE CENTURY WINDOWED TO
004300*                                20XX FOR YY LESS THAN 50.
004400*    07/16/01   DLP   LR-0071    ADDED PROGRAMMING AND CREATIVE
004500*                                USAGE TYPES TO THE USAGE TABLE.
004600*    06/18/02   DLP   LR-0083    WIDENED PROCESSOR TEXT TO X(28)
004700*                                TO CARRY FULL RYZEN DESCRIPTIONS;
004800*                                KEYWORD SCAN NOW LENGTH-DRIVEN
004900*                                INSTEAD OF FIXED 2-BYTE COMPARE.
005000*    03/11/05   DLP   LR-0097    STABLE SORT REQUIREMENT ADDED -
005100*                                RANKING NO LONGER SWAPS ON TIES.
005200*    08/14/07   TGM   LR-0104    ADDED 210-LOOKUP-LAPTOP-BY-ID -
005300*                                A BINARY SEARCH OF THE CATALOG BY
005400*                                LT-LAPTOP-ID.  362-WRITE-ONE-
005500*                                DETAIL NOW RE-VALIDATES EACH
005600*                                CANDIDATE'S KEY BEFORE PRINTING;
005700*                                A KEY NOT FOUND IS DISPLAYED AND
005800*                                THE LINE SKIPPED - NOT AN ABEND.
005900*    08/21/07   TGM   LR-0108    WS-RELAXED-BUDGET WAS SITTING
006000*                                IDLE WITH A COMMENT CLAIMING A
006100*                                REDEFINES THAT WAS NEVER CODED -
006200*                                331-SET-EFFECTIVE-CRITERIA WROTE
006300*                                THE 110 PERCENT FIGURE STRAIGHT
006400*                                INTO WS-EFF-BUDGET.  WS-EFF-
006500*                                BUDGET AND WS-RELAXED-BUDGET ARE
006600*                                NOW GROUPED AS WS-BUDGET-PAIR
006700*                                WITH A GENUINE WS-BUDGET-PAIR-
006800*                                DUMP REDEFINES FOR THE DUMP VIEW,
006900*                                AND THE RELAXED MULTIPLY NOW
007000*                                COMPUTES INTO WS-RELAXED-BUDGET
007100*                                BEFORE IT IS MOVED TO WS-EFF-
007200*                                BUDGET.
007300*    08/21/07   TGM   LR-0109    341-SCORE-ONE-CANDIDATE NOW
007400*                                DIVIDES THE PRICE RATIO BY
007500*                                LQ-BUDGET INSTEAD OF WS-BUDGET-
007600*                                USED, SO A RELAXED-PASS MATCH
007700*                                PRICED OVER THE ORIGINAL BUDGET
007800*                                STILL SCORES A NEGATIVE PRICE
007900*                                TERM.  ADDED 77-LEVEL WS-SCORE-
008000*                                PASS-CTR TO COUNT CANDIDATES
008100*                                SCORED THIS RUN.
008200*****************************************************************
008300*                                                               *
008400*A   ABSTRACT..                                                *
008500*  READS THE LAPTOP CATALOG (LAPTOP-MASTER) ONCE INTO A WORKING *
008600*  STORAGE TABLE, THEN PROCESSES THE PREFERENCE-REQUEST         *
008700*  TRANSACTION FILE (PREF-REQUESTS) ONE RECORD AT A TIME.  EACH *
008800*  REQUEST IS VALIDATED, THE CATALOG IS FILTERED AGAINST THE    *
008900*  REQUEST'S HARD CONSTRAINTS (RELAXING ONCE IF NOTHING         *
009000*  SURVIVES), SURVIVING LAPTOPS ARE SCORED WITH THE USAGE-TYPE  *
009100*  WEIGHTED FEATURE MODEL AND RANKED, AND THE TOP 5 ARE WRITTEN *
009200*  TO THE RECOMMEND-RPT REPORT.  CONTROL TOTALS PRINT AT EOJ.   *
009300*                                                               *
009400*J   JCL..                                                     *
009500*                                                               *
009600* //LPRECRUN EXEC PGM=LPRECRUN                                 *
009700* //SYSOUT   DD SYSOUT=*                                       *
009800* //LAPTOPMS DD DSN=PROD.LAPTOP.MASTER,DISP=SHR                *
009900* //PREFREQ  DD DSN=PROD.LAPTOP.PREFREQ,DISP=SHR               *
010000* //RECORPT  DD SYSOUT=*                                       *
010100* //*                                                          *
010200*                                                               *
010300*P   ENTRY PARAMETERS..                                        *
010400*     NONE.                                                    *
010500*                                                               *
010600*E   ERRORS DETECTED BY THIS ELEMENT..                         *
010700*     I/O ERROR ON ANY FILE - SEE EOJ99-ABEND.                 *
010800*                                                               *
010900*C   ELEMENTS INVOKED BY THIS ELEMENT..                        *
011000*     NONE.                                                    *
011100*                                                               *
011200*U   USER CONSTANTS AND TABLES REFERENCED..                    *
011300*     LU-USAGE-TABLE (COPYBOOK LRUSGTBL) - USAGE-TYPE FILTER    *
011400*     DEFAULTS AND SCORING WEIGHTS, LOADED BY 105-LOAD-USAGE-   *
011500*     TABLE.                                                   *
011600*                                                               *
011700*****************************************************************
011800 ENVIRONMENT DIVISION.
011900 CONFIGURATION SECTION.
012000 SOURCE-COMPUTER. IBM-370.
012100 OBJECT-COMPUTER. IBM-370.
012200 SPECIAL-NAMES.
012300     C01 IS TOP-OF-FORM
012400     CLASS USG-LETTERS IS 'A' THRU 'Z'
012500     UPSI-0 ON STATUS IS LR-RERUN-SWITCH
012600     UPSI-0 OFF STATUS IS LR-NORMAL-SWITCH.
012700 INPUT-OUTPUT SECTION.
012800 FILE-CONTROL.
012900     SELECT LAPTOP-MASTER  ASSIGN TO LAPTOPMS
013000         ORGANIZATION IS SEQUENTIAL
013100         ACCESS MODE IS SEQUENTIAL
013200         FILE STATUS IS WS-LM-FILE-STATUS.
013300     SELECT PREF-REQUESTS  ASSIGN TO PREFREQ
013400         ORGANIZATION IS SEQUENTIAL
013500         ACCESS MODE IS SEQUENTIAL
013600         FILE STATUS IS WS-PR-FILE-STATUS.
013700     SELECT RECOMMEND-RPT  ASSIGN TO RECORPT
013800         ORGANIZATION IS SEQUENTIAL
013900         ACCESS MODE IS SEQUENTIAL
014000         FILE STATUS IS WS-RR-FILE-STATUS.
014100*
014200 DATA DIVISION.
014300 FILE SECTION.
014400*
014500 FD  LAPTOP-MASTER
014600     RECORDING MODE IS F
014700     BLOCK CONTAINS 0 RECORDS
014800     LABEL RECORDS ARE STANDARD.
014900     COPY LRMSTREC.
015000*
015100 FD  PREF-REQUESTS
015200     RECORDING MODE IS F
015300     BLOCK CONTAINS 0 RECORDS
015400     LABEL RECORDS ARE STANDARD.
015500     COPY LRREQREC.
015600*
015700 FD  RECOMMEND-RPT
015800     RECORDING MODE IS F
015900     BLOCK CONTAINS 0 RECORDS
016000     LABEL RECORDS ARE STANDARD.
016100 01  RR-PRINT-LINE                 PIC X(132).
016200*
016300 WORKING-STORAGE SECTION.
016400 01  FILLER                       PIC X(32) VALUE
016500     'LPRECRUN WORKING STORAGE BEGINS'.
016600*
016700*    08/21/07 TGM LR-0109 - STANDALONE COUNT OF CANDIDATES
016800*    SCORED THIS RUN, TRACED AT 910-WRITE-TOTALS.  NOT PART OF
016900*    ANY GROUP - KEPT AS A 77-LEVEL THE WAY THIS SHOP HAS ALWAYS
017000*    CARRIED A LOOSE SCALAR THAT NO OTHER FIELD IS DEFINED OVER.
017100 77  WS-SCORE-PASS-CTR            PIC 9(05) COMP VALUE 0.
017200*
017300     COPY LRUSGTBL.
017400     COPY LRRPTLIN.
017500*
017600 01  WS-FILE-STATUS-AREA.
017700     05 WS-LM-FILE-STATUS         PIC X(02) VALUE '00'.
017800        88 LM-STATUS-OK              VALUE '00'.
017900        88 LM-STATUS-EOF             VALUE '10'.
018000     05 WS-PR-FILE-STATUS         PIC X(02) VALUE '00'.
018100        88 PR-STATUS-OK              VALUE '00'.
018200        88 PR-STATUS-EOF             VALUE '10'.
018300     05 WS-RR-FILE-STATUS         PIC X(02) VALUE '00'.
018400        88 RR-STATUS-OK              VALUE '00'.
018500     05 FILLER                    PIC X(04).
018600*
018700 01  WS-SWITCHES.
018800     05 WS-LM-EOF-SW              PIC X(01) VALUE 'N'.
018900        88 LM-END-OF-FILE            VALUE 'Y'.
019000     05 WS-PR-EOF-SW              PIC X(01) VALUE 'N'.
019100        88 PR-END-OF-FILE            VALUE 'Y'.
019200     05 WS-REQUEST-VALID-SW       PIC X(01) VALUE 'Y'.
019300        88 REQUEST-IS-VALID          VALUE 'Y'.
019400        88 REQUEST-IS-INVALID        VALUE 'N'.
019500     05 WS-USAGE-FOUND-SW         PIC X(01) VALUE 'N'.
019600        88 USAGE-ROW-FOUND           VALUE 'Y'.
019700     05 WS-RELAXED-PASS-SW        PIC X(01) VALUE 'N'.
019800        88 THIS-IS-RELAXED-PASS      VALUE 'Y'.
019900     05 WS-BRAND-OK-FLAG          PIC X(01) VALUE 'Y'.
020000     05 WS-GPU-OK-FLAG            PIC X(01) VALUE 'Y'.
020100     05 LR-RERUN-SWITCH           PIC X(01) VALUE 'N'.
020200     05 LR-NORMAL-SWITCH          PIC X(01) VALUE 'Y'.
020300     05 FILLER                    PIC X(02).
020400*
020500 01  WS-COUNTERS.
020600     05 WS-CATALOG-COUNT          PIC S9(04) COMP VALUE 0.
020700     05 WS-CANDIDATE-COUNT        PIC S9(04) COMP VALUE 0.
020800     05 WS-RANK-LIMIT             PIC S9(04) COMP VALUE 0.
020900     05 WS-REQUESTS-READ          PIC S9(07) COMP VALUE 0.
021000     05 WS-REQUESTS-REJECTED      PIC S9(07) COMP VALUE 0.
021100     05 WS-REQUESTS-NO-MATCH      PIC S9(07) COMP VALUE 0.
021200     05 WS-RECOMMENDS-WRITTEN     PIC S9(07) COMP VALUE 0.
021300     05 FILLER                    PIC X(04).
021400*
021500 01  WS-SUBSCRIPTS.
021600     05 WS-CAT-IX                 PIC S9(04) COMP VALUE 0.
021700     05 WS-KW-IX                  PIC S9(04) COMP VALUE 0.
021800     05 WS-SCAN-POS               PIC S9(04) COMP VALUE 0.
021900     05 WS-KEYWORD-LEN            PIC S9(04) COMP VALUE 0.
022000     05 WS-SORT-I                 PIC S9(04) COMP VALUE 0.
022100     05 WS-SORT-J                 PIC S9(04) COMP VALUE 0.
022200     05 WS-RANK-CTR               PIC S9(04) COMP VALUE 0.
022300     05 FILLER                    PIC X(04).
022400*
022500 01  WS-BUDGET-WORK-AREA.
022600     05 WS-BUDGET-PAIR.
022700        10 WS-EFF-BUDGET          PIC 9(07)V99 VALUE 0.
022800        10 WS-RELAXED-BUDGET      PIC 9(07)V99 VALUE 0.
022900     05 WS-BUDGET-USED            PIC 9(07)V99 VALUE 0.
023000     05 WS-EFF-MIN-RAM            PIC 9(03) COMP VALUE 0.
023100     05 WS-EFF-MIN-STORAGE        PIC 9(04) COMP VALUE 0.
023200     05 WS-EFF-GPU-REQ            PIC X(01) VALUE 'N'.
023300        88 EFFECTIVE-GPU-REQUIRED    VALUE 'Y'.
023400     05 FILLER                    PIC X(04).
023500*
023600*    08/21/07 TGM LR-0108 - WS-BUDGET-PAIR-DUMP REDEFINES THE
023700*    ORIGINAL BUDGET AND THE 110 PERCENT RELAXED BUDGET AS ONE
023800*    18-BYTE UNSIGNED NUMERIC PICTURE (9(07)V99 IS 9 BYTES
023900*    DISPLAY, TWO OF THEM MAKE 18) SO A DUMP SHOWS BOTH FIGURES
024000*    SIDE BY SIDE.
024100     05 WS-BUDGET-PAIR-DUMP REDEFINES WS-BUDGET-PAIR
024200                                  PIC 9(18).
024300*
024400 01  WS-SCORE-WORK-AREA.
024500     05 WS-PRICE-RATIO            PIC S9V9999 COMP-3 VALUE 0.
024600     05 WS-PRICE-TERM             PIC S9V9999 COMP-3 VALUE 0.
024700     05 WS-RAM-RATIO              PIC S9V9999 COMP-3 VALUE 0.
024800     05 WS-STOR-RATIO             PIC S9V9999 COMP-3 VALUE 0.
024900     05 WS-BATT-RATIO             PIC S9V9999 COMP-3 VALUE 0.
025000     05 WS-WT-RATIO               PIC S9V9999 COMP-3 VALUE 0.
025100     05 WS-WT-TERM                PIC S9V9999 COMP-3 VALUE 0.
025200     05 WS-PROC-TERM-FLAG         PIC 9(01) VALUE 0.
025300     05 WS-GPU-TERM-FLAG          PIC 9(01) VALUE 0.
025400     05 WS-KEYWORD-WORK           PIC X(08) VALUE SPACES.
025500     05 FILLER                    PIC X(03).
025600*
025700 01  WS-CATALOG-TABLE.
025800     05 WS-CATALOG-ROW OCCURS 300 TIMES
025900             ASCENDING KEY IS LT-LAPTOP-ID
026000             INDEXED BY LC-IX.
026100        10 LT-LAPTOP-ID           PIC X(08).
026200        10 LT-BRAND               PIC X(12).
026300        10 LT-MODEL-NAME          PIC X(24).
026400        10 LT-PRICE               PIC 9(07)V99.
026500        10 LT-PROCESSOR           PIC X(28).
026600        10 LT-RAM-GB              PIC 9(03).
026700        10 LT-STORAGE-GB          PIC 9(04).
026800        10 LT-GPU-DESC            PIC X(24).
026900        10 LT-DISPLAY-DESC        PIC X(32).
027000        10 LT-BATTERY-HRS         PIC 9(02)V9.
027100        10 LT-WEIGHT-KG           PIC 9(01)V99.
027200        10 LT-OS-NAME             PIC X(12).
027300        10 FILLER                 PIC X(04).
027400*
027500*    THIS REDEFINES A CATALOG ROW AS A SINGLE ALPHANUMERIC
027600*    STRING SO THE CATALOG CAN BE DUMPED TO SYSOUT FOR
027700*    DEBUGGING WITHOUT UNLOADING EACH FIELD BY NAME.
027800     05 WS-CATALOG-ROW-ALPHA REDEFINES WS-CATALOG-ROW
027900             OCCURS 300 TIMES INDEXED BY LA-IX
028000             PIC X(166).
028100*
028200 01  WS-CANDIDATE-TABLE.
028300     05 WS-CANDIDATE-ROW OCCURS 300 TIMES
028400             INDEXED BY LK-IX.
028500        10 LK-CAT-INDEX           PIC S9(04) COMP.
028600        10 LK-SCORE               PIC S9V9999 COMP-3.
028700        10 FILLER                 PIC X(02).
028800*
028900 01  WS-SWAP-ROW.
029000     05 WS-SWAP-CAT-INDEX         PIC S9(04) COMP.
029100     05 WS-SWAP-SCORE             PIC S9V9999 COMP-3.
029200     05 FILLER                    PIC X(02).
029300*
029400*    08/14/07 TGM LR-0104 - SEARCH ARGUMENT AND FOUND/NOT-FOUND
029500*    SWITCH FOR 210-LOOKUP-LAPTOP-BY-ID.
029600 01  WS-LOOKUP-WORK-AREA.
029700     05 WS-LOOKUP-ID              PIC X(08) VALUE SPACES.
029800     05 WS-LOOKUP-FOUND-SW        PIC X(01) VALUE 'N'.
029900        88 LOOKUP-LAPTOP-FOUND       VALUE 'Y'.
030000     05 FILLER                    PIC X(03).
030100*
030200*    RUN-DATE WORK AREA - REDEFINED THREE WAYS SO THE Y2K FIX
030300*    (LR-0055) COULD WINDOW THE ACCEPTED 2-DIGIT YEAR WITHOUT
030400*    CHANGING THE ACCEPT STATEMENT ITSELF.
030500 01  WS-RUN-DATE-AREA.
030600     05 WS-RUN-DATE-YYMMDD.
030700        10 WS-RUN-YY              PIC 9(02).
030800        10 WS-RUN-MM              PIC 9(02).
030900        10 WS-RUN-DD              PIC 9(02).
031000     05 WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-YYMMDD
031100             PIC 9(06).
031200     05 WS-RUN-CCYY               PIC 9(04) VALUE 0.
031300     05 FILLER                    PIC X(02).
031400*
031500 01  WS-REJECT-REASON              PIC X(50) VALUE SPACES.
031600*
031700 PROCEDURE DIVISION.
031800*
031900 000-MAINLINE.
032000     PERFORM 100-INITIALIZATION THRU 100-EXIT.
032100     PERFORM 200-LOAD-CATALOG THRU 200-EXIT
032200         UNTIL LM-END-OF-FILE.
032300     PERFORM 300-MAIN-REQUEST-LOOP THRU 300-EXIT
032400         UNTIL PR-END-OF-FILE.
032500     PERFORM 900-TERMINATION THRU 900-EXIT.
032600     GOBACK.
032700*
032800 100-INITIALIZATION.
032900     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
033000     IF WS-RUN-YY < 50
033100         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
033200     ELSE
033300         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
033400     END-IF.
033500     MOVE WS-RUN-MM TO LH-RUN-MM.
033600     MOVE WS-RUN-DD TO LH-RUN-DD.
033700     MOVE WS-RUN-CCYY TO LH-RUN-CCYY.
033800     OPEN INPUT LAPTOP-MASTER PREF-REQUESTS
033900          OUTPUT RECOMMEND-RPT.
034000     IF NOT LM-STATUS-OK OR NOT PR-STATUS-OK
034100         GO TO 999-ABEND.
034200     WRITE RR-PRINT-LINE FROM LR-PAGE-HEADING
034300         AFTER ADVANCING C01.
034400     PERFORM 105-LOAD-USAGE-TABLE THRU 105-EXIT.
034500 100-EXIT.
034600     EXIT.
034700*
034800*    04/02/91 RJT LR-0018 - USAGE-TYPE DEFAULT/WEIGHT TABLE.
034900 105-LOAD-USAGE-TABLE.
035000     MOVE 'GAMING'      TO LU-USAGE-KEY(1).
035100     MOVE 016           TO LU-MIN-RAM-DFLT(1).
035200     MOVE 0512          TO LU-MIN-STOR-DFLT(1).
035300     MOVE 'Y'           TO LU-GPU-REQUIRED(1).
035400     MOVE 00            TO LU-BATTERY-MIN(1).
035500     MOVE 'I7      '    TO LU-KEYWORD(1 1).
035600     MOVE 'I9      '    TO LU-KEYWORD(1 2).
035700     MOVE 'RYZEN 7 '    TO LU-KEYWORD(1 3).
035800     MOVE 'RYZEN 9 '    TO LU-KEYWORD(1 4).
035900     MOVE .00 TO LU-WT-PRICE(1).
036000     MOVE .20 TO LU-WT-RAM(1).
036100     MOVE .00 TO LU-WT-STORAGE(1).
036200     MOVE .30 TO LU-WT-PROCESSOR(1).
036300     MOVE .40 TO LU-WT-GPU(1).
036400     MOVE .00 TO LU-WT-BATTERY(1).
036500     MOVE .00 TO LU-WT-WEIGHT(1).
036600     MOVE .10 TO LU-WT-DISPLAY(1).
036700*
036800     MOVE 'BUSINESS'    TO LU-USAGE-KEY(2).
036900     MOVE 008           TO LU-MIN-RAM-DFLT(2).
037000     MOVE 0256          TO LU-MIN-STOR-DFLT(2).
037100     MOVE 'N'           TO LU-GPU-REQUIRED(2).
037200     MOVE 08            TO LU-BATTERY-MIN(2).
037300     MOVE 'I5      '    TO LU-KEYWORD(2 1).
037400     MOVE 'I7      '    TO LU-KEYWORD(2 2).
037500     MOVE 'RYZEN 5 '    TO LU-KEYWORD(2 3).
037600     MOVE 'RYZEN 7 '    TO LU-KEYWORD(2 4).
037700     MOVE .00 TO LU-WT-PRICE(2).
037800     MOVE .10 TO LU-WT-RAM(2).
037900     MOVE .00 TO LU-WT-STORAGE(2).
038000     MOVE .20 TO LU-WT-PROCESSOR(2).
038100     MOVE .00 TO LU-WT-GPU(2).
038200     MOVE .40 TO LU-WT-BATTERY(2).
038300     MOVE .30 TO LU-WT-WEIGHT(2).
038400     MOVE .00 TO LU-WT-DISPLAY(2).
038500*
038600     MOVE 'STUDENT'     TO LU-USAGE-KEY(3).
038700     MOVE 008           TO LU-MIN-RAM-DFLT(3).
038800     MOVE 0256          TO LU-MIN-STOR-DFLT(3).
038900     MOVE 'N'           TO LU-GPU-REQUIRED(3).
039000     MOVE 06            TO LU-BATTERY-MIN(3).
039100     MOVE 'I3      '    TO LU-KEYWORD(3 1).
039200     MOVE 'I5      '    TO LU-KEYWORD(3 2).
039300     MOVE 'RYZEN 3 '    TO LU-KEYWORD(3 3).
039400     MOVE 'RYZEN 5 '    TO LU-KEYWORD(3 4).
039500     MOVE .40 TO LU-WT-PRICE(3).
039600     MOVE .00 TO LU-WT-RAM(3).
039700     MOVE .10 TO LU-WT-STORAGE(3).
039800     MOVE .00 TO LU-WT-PROCESSOR(3).
039900     MOVE .00 TO LU-WT-GPU(3).
040000     MOVE .30 TO LU-WT-BATTERY(3).
040100     MOVE .20 TO LU-WT-WEIGHT(3).
040200     MOVE .00 TO LU-WT-DISPLAY(3).
040300*
040400     MOVE 'CREATIVE'    TO LU-USAGE-KEY(4).
040500     MOVE 016           TO LU-MIN-RAM-DFLT(4).
040600     MOVE 0512          TO LU-MIN-STOR-DFLT(4).
040700     MOVE 'Y'           TO LU-GPU-REQUIRED(4).
040800     MOVE 00            TO LU-BATTERY-MIN(4).
040900     MOVE 'I7      '    TO LU-KEYWORD(4 1).
041000     MOVE 'I9      '    TO LU-KEYWORD(4 2).
041100     MOVE 'RYZEN 7 '    TO LU-KEYWORD(4 3).
041200     MOVE 'RYZEN 9 '    TO LU-KEYWORD(4 4).
041300     MOVE .00 TO LU-WT-PRICE(4).
041400     MOVE .20 TO LU-WT-RAM(4).
041500     MOVE .00 TO LU-WT-STORAGE(4).
041600     MOVE .10 TO LU-WT-PROCESSOR(4).
041700     MOVE .30 TO LU-WT-GPU(4).
041800     MOVE .00 TO LU-WT-BATTERY(4).
041900     MOVE .00 TO LU-WT-WEIGHT(4).
042000     MOVE .40 TO LU-WT-DISPLAY(4).
042100*
042200     MOVE 'PROGRAMMING' TO LU-USAGE-KEY(5).
042300     MOVE 016           TO LU-MIN-RAM-DFLT(5).
042400     MOVE 0512          TO LU-MIN-STOR-DFLT(5).
042500     MOVE 'N'           TO LU-GPU-REQUIRED(5).
042600     MOVE 00            TO LU-BATTERY-MIN(5).
042700     MOVE 'I5      '    TO LU-KEYWORD(5 1).
042800     MOVE 'I7      '    TO LU-KEYWORD(5 2).
042900     MOVE 'RYZEN 5 '    TO LU-KEYWORD(5 3).
043000     MOVE 'RYZEN 7 '    TO LU-KEYWORD(5 4).
043100     MOVE .00 TO LU-WT-PRICE(5).
043200     MOVE .30 TO LU-WT-RAM(5).
043300     MOVE .10 TO LU-WT-STORAGE(5).
043400     MOVE .40 TO LU-WT-PROCESSOR(5).
043500     MOVE .00 TO LU-WT-GPU(5).
043600     MOVE .20 TO LU-WT-BATTERY(5).
043700     MOVE .00 TO LU-WT-WEIGHT(5).
043800     MOVE .00 TO LU-WT-DISPLAY(5).
043900*
044000     MOVE 'GENERAL'     TO LU-USAGE-KEY(6).
044100     MOVE 008           TO LU-MIN-RAM-DFLT(6).
044200     MOVE 0256          TO LU-MIN-STOR-DFLT(6).
044300     MOVE 'N'           TO LU-GPU-REQUIRED(6).
044400     MOVE 00            TO LU-BATTERY-MIN(6).
044500     MOVE 'I5      '    TO LU-KEYWORD(6 1).
044600     MOVE 'I7      '    TO LU-KEYWORD(6 2).
044700     MOVE 'RYZEN 5 '    TO LU-KEYWORD(6 3).
044800     MOVE SPACES        TO LU-KEYWORD(6 4).
044900     MOVE .40 TO LU-WT-PRICE(6).
045000     MOVE .10 TO LU-WT-RAM(6).
045100     MOVE .00 TO LU-WT-STORAGE(6).
045200     MOVE .20 TO LU-WT-PROCESSOR(6).
045300     MOVE .00 TO LU-WT-GPU(6).
045400     MOVE .30 TO LU-WT-BATTERY(6).
045500     MOVE .00 TO LU-WT-WEIGHT(6).
045600     MOVE .00 TO LU-WT-DISPLAY(6).
045700 105-EXIT.
045800     EXIT.
045900*
046000*    U2 - CATALOG LOAD.  READS LAPTOP-MASTER INTO WS-CATALOG-
046100*    TABLE ONE TIME AT THE START OF THE RUN.  12/01/89 RJT
046200*    LR-0006 - STOPS READING AT 300 ROWS RATHER THAN OVERFLOW
046300*    THE TABLE.
046400 200-LOAD-CATALOG.
046500     READ LAPTOP-MASTER
046600         AT END
046700             SET LM-END-OF-FILE TO TRUE
046800             GO TO 200-EXIT.
046900     IF NOT LM-STATUS-OK AND NOT LM-STATUS-EOF
047000         GO TO 999-ABEND.
047100     IF WS-CATALOG-COUNT >= 300
047200         SET LM-END-OF-FILE TO TRUE
047300         GO TO 200-EXIT.
047400     ADD 1 TO WS-CATALOG-COUNT.
047500     SET LC-IX TO WS-CATALOG-COUNT.
047600     MOVE LM-LAPTOP-ID     TO LT-LAPTOP-ID(LC-IX).
047700     MOVE LM-BRAND         TO LT-BRAND(LC-IX).
047800     MOVE LM-MODEL-NAME    TO LT-MODEL-NAME(LC-IX).
047900     MOVE LM-PRICE         TO LT-PRICE(LC-IX).
048000     MOVE LM-PROCESSOR     TO LT-PROCESSOR(LC-IX).
048100     MOVE LM-RAM-GB        TO LT-RAM-GB(LC-IX).
048200     MOVE LM-STORAGE-GB    TO LT-STORAGE-GB(LC-IX).
048300     MOVE LM-GPU-DESC      TO LT-GPU-DESC(LC-IX).
048400     MOVE LM-DISPLAY-DESC  TO LT-DISPLAY-DESC(LC-IX).
048500     MOVE LM-BATTERY-HRS   TO LT-BATTERY-HRS(LC-IX).
048600     MOVE LM-WEIGHT-KG     TO LT-WEIGHT-KG(LC-IX).
048700     MOVE LM-OS-NAME       TO LT-OS-NAME(LC-IX).
048800 200-EXIT.
048900     EXIT.
049000*
049100*    U2 - KEYED LOOKUP.  08/14/07 TGM LR-0104 - BINARY SEARCH OF
049200*    THE IN-MEMORY CATALOG TABLE BY LT-LAPTOP-ID (LOADED IN
049300*    LT-LAPTOP-ID SEQUENCE SINCE LAPTOP-MASTER ARRIVES SORTED
049400*    THAT WAY).  CALLER SETS WS-LOOKUP-ID AND PERFORMS THIS
049500*    PARAGRAPH.  A LAPTOP-ID NOT ON THE TABLE IS A REPORTED
049600*    CONDITION, NOT AN ABEND - WS-LOOKUP-FOUND-SW COMES BACK
049700*    'N' AND LC-IX IS UNPOSITIONED.
049800 210-LOOKUP-LAPTOP-BY-ID.
049900     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
050000     SET LC-IX TO 1.
050100     SEARCH ALL WS-CATALOG-ROW
050200         AT END
050300             MOVE 'N' TO WS-LOOKUP-FOUND-SW
050400         WHEN LT-LAPTOP-ID(LC-IX) = WS-LOOKUP-ID
050500             MOVE 'Y' TO WS-LOOKUP-FOUND-SW.
050600 210-EXIT.
050700     EXIT.
050800*
050900*    U6/U1 - ONE COMPLETE REQUEST: READ, VALIDATE, FILTER,
051000*    SCORE, RANK, REPORT.
051100 300-MAIN-REQUEST-LOOP.
051200     PERFORM 310-READ-PREF-REQUEST THRU 310-EXIT.
051300     IF PR-END-OF-FILE
051400         GO TO 300-EXIT.
051500     ADD 1 TO WS-REQUESTS-READ.
051600     PERFORM 320-VALIDATE-REQUEST THRU 320-EXIT.
051700     IF REQUEST-IS-INVALID
051800         PERFORM 380-WRITE-REJECT THRU 380-EXIT
051900         GO TO 300-EXIT.
052000     MOVE 0 TO WS-CANDIDATE-COUNT.
052100     SET LR-NORMAL-SWITCH TO TRUE.
052200     MOVE 'N' TO WS-RELAXED-PASS-SW.
052300     PERFORM 330-FILTER-CATALOG THRU 330-EXIT.
052400     IF WS-CANDIDATE-COUNT = 0
052500         MOVE 'Y' TO WS-RELAXED-PASS-SW
052600         PERFORM 330-FILTER-CATALOG THRU 330-EXIT.
052700     IF WS-CANDIDATE-COUNT > 0
052800         PERFORM 340-SCORE-CANDIDATES THRU 340-EXIT
052900         PERFORM 350-RANK-CANDIDATES THRU 350-EXIT
053000     END-IF.
053100     PERFORM 360-WRITE-RECOMMENDATIONS THRU 360-EXIT.
053200 300-EXIT.
053300     EXIT.
053400*
053500 310-READ-PREF-REQUEST.
053600     READ PREF-REQUESTS
053700         AT END
053800             SET PR-END-OF-FILE TO TRUE
053900             GO TO 310-EXIT.
054000     IF NOT PR-STATUS-OK AND NOT PR-STATUS-EOF
054100         GO TO 999-ABEND.
054200 310-EXIT.
054300     EXIT.
054400*
054500*    U6 - VALIDATION.  09/23/93 KMW LR-0031 - REJECT LINE ADDED
054600*    SO A REJECTED REQUEST STILL APPEARS ON RECOMMEND-RPT.
054700 320-VALIDATE-REQUEST.
054800     SET REQUEST-IS-VALID TO TRUE.
054900     MOVE SPACES TO WS-REJECT-REASON.
055000     IF LQ-BUDGET NOT > 0
055100         SET REQUEST-IS-INVALID TO TRUE
055200         MOVE 'BUDGET MUST BE GREATER THAN ZERO' TO
055300             WS-REJECT-REASON
055400     END-IF.
055500     IF REQUEST-IS-VALID
055600         AND LQ-MIN-RAM > 0 AND LQ-MIN-RAM < 4
055700         SET REQUEST-IS-INVALID TO TRUE
055800         MOVE 'MIN RAM MUST BE AT LEAST 4 GB' TO
055900             WS-REJECT-REASON
056000     END-IF.
056100     IF REQUEST-IS-VALID
056200         AND LQ-MIN-STORAGE > 0 AND LQ-MIN-STORAGE < 128
056300         SET REQUEST-IS-INVALID TO TRUE
056400         MOVE 'MIN STORAGE MUST BE AT LEAST 128 GB' TO
056500             WS-REJECT-REASON
056600     END-IF.
056700     IF REQUEST-IS-VALID
056800         PERFORM 321-FIND-USAGE-ROW THRU 321-EXIT
056900         IF NOT USAGE-ROW-FOUND
057000             SET REQUEST-IS-INVALID TO TRUE
057100             MOVE 'USAGE TYPE NOT VALID - SEE LU-USAGE-TABLE'
057200                 TO WS-REJECT-REASON
057300         END-IF
057400     END-IF.
057500 320-EXIT.
057600     EXIT.
057700*
057800 321-FIND-USAGE-ROW.
057900     MOVE 'N' TO WS-USAGE-FOUND-SW.
058000     SET LU-IX TO 1.
058100     SEARCH LU-USAGE-ROW
058200         AT END
058300             MOVE 'N' TO WS-USAGE-FOUND-SW
058400         WHEN LU-USAGE-KEY(LU-IX) = LQ-USAGE-TYPE
058500             MOVE 'Y' TO WS-USAGE-FOUND-SW.
058600 321-EXIT.
058700     EXIT.
058800*
058900*    U1 - FILTER PASS.  CALLED ONCE STRICT, AND AGAIN RELAXED
059000*    (WS-RELAXED-PASS-SW = 'Y') ONLY WHEN THE STRICT PASS
059100*    LEAVES WS-CANDIDATE-COUNT AT ZERO.  04/09/91 RJT LR-0019 -
059200*    RELAXED PASS DOES NOT RE-APPLY THE BRAND PREFERENCE.
059300 330-FILTER-CATALOG.
059400     PERFORM 331-SET-EFFECTIVE-CRITERIA THRU 331-EXIT.
059500     MOVE 0 TO WS-CANDIDATE-COUNT.
059600     PERFORM 332-FILTER-ONE-LAPTOP THRU 332-EXIT
059700         VARYING WS-CAT-IX FROM 1 BY 1
059800         UNTIL WS-CAT-IX > WS-CATALOG-COUNT.
059900 330-EXIT.
060000     EXIT.
060100*
060200 331-SET-EFFECTIVE-CRITERIA.
060300     IF THIS-IS-RELAXED-PASS
060400         COMPUTE WS-RELAXED-BUDGET ROUNDED = LQ-BUDGET * 1.10
060500         MOVE WS-RELAXED-BUDGET TO WS-EFF-BUDGET
060600         MOVE LU-MIN-RAM-DFLT(LU-IX) TO WS-EFF-MIN-RAM
060700         MOVE LU-MIN-STOR-DFLT(LU-IX) TO WS-EFF-MIN-STORAGE
060800     ELSE
060900         MOVE LQ-BUDGET TO WS-EFF-BUDGET
061000         IF LQ-MIN-RAM > 0
061100             MOVE LQ-MIN-RAM TO WS-EFF-MIN-RAM
061200         ELSE
061300             MOVE LU-MIN-RAM-DFLT(LU-IX) TO WS-EFF-MIN-RAM
061400         END-IF
061500         IF LQ-MIN-STORAGE > 0
061600             MOVE LQ-MIN-STORAGE TO WS-EFF-MIN-STORAGE
061700         ELSE
061800             MOVE LU-MIN-STOR-DFLT(LU-IX) TO
061900                 WS-EFF-MIN-STORAGE
062000         END-IF
062100     END-IF.
062200     IF WS-EFF-MIN-RAM < 4
062300         MOVE 4 TO WS-EFF-MIN-RAM
062400     END-IF.
062500     IF WS-EFF-MIN-STORAGE < 128
062600         MOVE 128 TO WS-EFF-MIN-STORAGE
062700     END-IF.
062800     MOVE WS-EFF-BUDGET TO WS-BUDGET-USED.
062900     IF LU-GPU-IS-REQUIRED(LU-IX) OR LQ-GPU-WANTED
063000         MOVE 'Y' TO WS-EFF-GPU-REQ
063100     ELSE
063200         MOVE 'N' TO WS-EFF-GPU-REQ
063300     END-IF.
063400 331-EXIT.
063500     EXIT.
063600*
063700 332-FILTER-ONE-LAPTOP.
063800     IF LT-PRICE(WS-CAT-IX) NOT > WS-BUDGET-USED
063900         AND LT-RAM-GB(WS-CAT-IX) NOT < WS-EFF-MIN-RAM
064000         AND LT-STORAGE-GB(WS-CAT-IX) NOT < WS-EFF-MIN-STORAGE
064100         PERFORM 333-CHECK-BRAND-AND-GPU THRU 333-EXIT
064200     END-IF.
064300 332-EXIT.
064400     EXIT.
064500*
064600 333-CHECK-BRAND-AND-GPU.
064700     MOVE 'Y' TO WS-BRAND-OK-FLAG.
064800     IF NOT THIS-IS-RELAXED-PASS
064900         AND LQ-BRAND-PREF NOT = SPACES
065000         AND LQ-BRAND-PREF NOT = LT-BRAND(WS-CAT-IX)
065100         MOVE 'N' TO WS-BRAND-OK-FLAG
065200     END-IF.
065300     MOVE 'Y' TO WS-GPU-OK-FLAG.
065400     IF EFFECTIVE-GPU-REQUIRED
065500         AND (LT-GPU-DESC(WS-CAT-IX) = SPACES OR
065600              LT-GPU-DESC(WS-CAT-IX) = 'NONE')
065700         MOVE 'N' TO WS-GPU-OK-FLAG
065800     END-IF.
065900     IF WS-BRAND-OK-FLAG = 'Y' AND WS-GPU-OK-FLAG = 'Y'
066000         PERFORM 334-ADD-CANDIDATE THRU 334-EXIT
066100     END-IF.
066200 333-EXIT.
066300     EXIT.
066400*
066500 334-ADD-CANDIDATE.
066600     IF WS-CANDIDATE-COUNT < 300
066700         ADD 1 TO WS-CANDIDATE-COUNT
066800         SET LK-IX TO WS-CANDIDATE-COUNT
066900         MOVE WS-CAT-IX TO LK-CAT-INDEX(LK-IX)
067000         MOVE 0 TO LK-SCORE(LK-IX)
067100     END-IF.
067200 334-EXIT.
067300     EXIT.
067400*
067500*    U1 - SCORING.  09/23/93 KMW LR-0033/LR-0034 - BATTERY AND
067600*    WEIGHT COMPONENTS GUARDED SO A ZERO (UNKNOWN) VALUE NEVER
067700*    SCORES AS A PERFECT FEATURE.
067800 340-SCORE-CANDIDATES.
067900     PERFORM 341-SCORE-ONE-CANDIDATE THRU 341-EXIT
068000         VARYING LK-IX FROM 1 BY 1
068100         UNTIL LK-IX > WS-CANDIDATE-COUNT.
068200 340-EXIT.
068300     EXIT.
068400*
068500*    08/21/07 TGM LR-0109 - THE PRICE RATIO MUST DIVIDE BY THE
068600*    ORIGINAL REQUEST BUDGET (LQ-BUDGET), NOT WS-BUDGET-USED - ON
068700*    A RELAXED PASS WS-BUDGET-USED CARRIES THE 110 PERCENT
068800*    FIGURE, WHICH MADE THE RATIO ALWAYS COME OUT 1 OR LESS AND
068900*    LOST THE SMALL NEGATIVE PRICE TERM A LAPTOP PRICED OVER THE
069000*    ORIGINAL BUDGET IS SUPPOSED TO SCORE.
069100 341-SCORE-ONE-CANDIDATE.
069200     ADD 1 TO WS-SCORE-PASS-CTR.
069300     MOVE LK-CAT-INDEX(LK-IX) TO WS-CAT-IX.
069400     COMPUTE WS-PRICE-RATIO ROUNDED =
069500         LT-PRICE(WS-CAT-IX) / LQ-BUDGET.
069600     COMPUTE WS-PRICE-TERM ROUNDED = 1 - WS-PRICE-RATIO.
069700     COMPUTE WS-RAM-RATIO ROUNDED =
069800         LT-RAM-GB(WS-CAT-IX) / 32.
069900     IF WS-RAM-RATIO > 1
070000         MOVE 1 TO WS-RAM-RATIO
070100     END-IF.
070200     COMPUTE WS-STOR-RATIO ROUNDED =
070300         LT-STORAGE-GB(WS-CAT-IX) / 1000.
070400     IF WS-STOR-RATIO > 1
070500         MOVE 1 TO WS-STOR-RATIO
070600     END-IF.
070700     IF LT-BATTERY-HRS(WS-CAT-IX) NOT = 0
070800         COMPUTE WS-BATT-RATIO ROUNDED =
070900             LT-BATTERY-HRS(WS-CAT-IX) / 15
071000         IF WS-BATT-RATIO > 1
071100             MOVE 1 TO WS-BATT-RATIO
071200         END-IF
071300     ELSE
071400         MOVE 0 TO WS-BATT-RATIO
071500     END-IF.
071600     IF LT-WEIGHT-KG(WS-CAT-IX) NOT = 0
071700         COMPUTE WS-WT-RATIO ROUNDED =
071800             LT-WEIGHT-KG(WS-CAT-IX) / 3
071900         IF WS-WT-RATIO > 1
072000             MOVE 1 TO WS-WT-RATIO
072100         END-IF
072200         COMPUTE WS-WT-TERM ROUNDED = 1 - WS-WT-RATIO
072300     ELSE
072400         MOVE 0 TO WS-WT-TERM
072500     END-IF.
072600     IF LT-GPU-DESC(WS-CAT-IX) NOT = SPACES
072700         AND LT-GPU-DESC(WS-CAT-IX) NOT = 'NONE'
072800         MOVE 1 TO WS-GPU-TERM-FLAG
072900     ELSE
073000         MOVE 0 TO WS-GPU-TERM-FLAG
073100     END-IF.
073200     PERFORM 342-CHECK-PROCESSOR-MATCH THRU 342-EXIT.
073300     COMPUTE LK-SCORE(LK-IX) ROUNDED =
073400         (LU-WT-PRICE(LU-IX)     * WS-PRICE-TERM)
073500       + (LU-WT-RAM(LU-IX)       * WS-RAM-RATIO)
073600       + (LU-WT-STORAGE(LU-IX)   * WS-STOR-RATIO)
073700       + (LU-WT-PROCESSOR(LU-IX) * WS-PROC-TERM-FLAG)
073800       + (LU-WT-GPU(LU-IX)       * WS-GPU-TERM-FLAG)
073900       + (LU-WT-BATTERY(LU-IX)   * WS-BATT-RATIO)
074000       + (LU-WT-WEIGHT(LU-IX)    * WS-WT-TERM).
074100 341-EXIT.
074200     EXIT.
074300*
074400*    06/18/02 DLP LR-0083 - KEYWORD SCAN IS LENGTH-DRIVEN SO
074500*    'RYZEN 7' AND 'I7' CAN SHARE ONE 4-DEEP KEYWORD LIST.
074600 342-CHECK-PROCESSOR-MATCH.
074700     MOVE 0 TO WS-PROC-TERM-FLAG.
074800     PERFORM 343-TRY-ONE-KEYWORD THRU 343-EXIT
074900         VARYING WS-KW-IX FROM 1 BY 1
075000         UNTIL WS-KW-IX > 4 OR WS-PROC-TERM-FLAG = 1.
075100 342-EXIT.
075200     EXIT.
075300*
075400 343-TRY-ONE-KEYWORD.
075500     IF LU-KEYWORD(LU-IX WS-KW-IX) = SPACES
075600         GO TO 343-EXIT.
075700     MOVE LU-KEYWORD(LU-IX WS-KW-IX) TO WS-KEYWORD-WORK.
075800     PERFORM 344-COMPUTE-KEYWORD-LEN THRU 344-EXIT.
075900     PERFORM 345-SCAN-ONE-POSITION THRU 345-EXIT
076000         VARYING WS-SCAN-POS FROM 1 BY 1
076100         UNTIL WS-SCAN-POS > (29 - WS-KEYWORD-LEN)
076200            OR WS-PROC-TERM-FLAG = 1.
076300 343-EXIT.
076400     EXIT.
076500*
076600 344-COMPUTE-KEYWORD-LEN.
076700     MOVE 8 TO WS-KEYWORD-LEN.
076800     PERFORM 346-BACK-UP-ONE THRU 346-EXIT
076900         VARYING WS-KEYWORD-LEN FROM 8 BY -1
077000         UNTIL WS-KEYWORD-LEN = 0
077100            OR WS-KEYWORD-WORK(WS-KEYWORD-LEN:1) NOT = SPACE.
077200 344-EXIT.
077300     EXIT.
077400*
077500 345-SCAN-ONE-POSITION.
077600     IF LT-PROCESSOR(WS-CAT-IX) (WS-SCAN-POS:WS-KEYWORD-LEN)
077700         = WS-KEYWORD-WORK (1:WS-KEYWORD-LEN)
077800         MOVE 1 TO WS-PROC-TERM-FLAG
077900     END-IF.
078000 345-EXIT.
078100     EXIT.
078200*
078300 346-BACK-UP-ONE.
078400     CONTINUE.
078500 346-EXIT.
078600     EXIT.
078700*
078800*    03/11/05 DLP LR-0097 - BUBBLE SORT DESCENDING BY SCORE;
078900*    ONLY SWAPS ON A STRICT LESS-THAN SO TIES KEEP THEIR
079000*    ORIGINAL CATALOG ORDER.
079100 350-RANK-CANDIDATES.
079200     IF WS-CANDIDATE-COUNT > 1
079300         PERFORM 351-SORT-ONE-PASS THRU 351-EXIT
079400             VARYING WS-SORT-I FROM 1 BY 1
079500             UNTIL WS-SORT-I >= WS-CANDIDATE-COUNT
079600     END-IF.
079700 350-EXIT.
079800     EXIT.
079900*
080000 351-SORT-ONE-PASS.
080100     PERFORM 352-COMPARE-AND-SWAP THRU 352-EXIT
080200         VARYING WS-SORT-J FROM 1 BY 1
080300         UNTIL WS-SORT-J > (WS-CANDIDATE-COUNT - WS-SORT-I).
080400 351-EXIT.
080500     EXIT.
080600*
080700 352-COMPARE-AND-SWAP.
080800     IF LK-SCORE(WS-SORT-J) < LK-SCORE(WS-SORT-J + 1)
080900         PERFORM 353-SWAP-ROWS THRU 353-EXIT
081000     END-IF.
081100 352-EXIT.
081200     EXIT.
081300*
081400 353-SWAP-ROWS.
081500     MOVE WS-CANDIDATE-ROW(WS-SORT-J) TO WS-SWAP-ROW.
081600     MOVE WS-CANDIDATE-ROW(WS-SORT-J + 1) TO
081700         WS-CANDIDATE-ROW(WS-SORT-J).
081800     MOVE WS-SWAP-ROW TO WS-CANDIDATE-ROW(WS-SORT-J + 1).
081900 353-EXIT.
082000     EXIT.
082100*
082200*    U4 - REPORT WRITER.  09/23/93 KMW LR-0031 - REJECT LINE.
082300*    04/02/91 RJT LR-0017 - CONTINUATION LINE FOR GPU/BATTERY.
082400 360-WRITE-RECOMMENDATIONS.
082500     PERFORM 361-WRITE-REQUEST-HEADER THRU 361-EXIT.
082600     IF WS-CANDIDATE-COUNT = 0
082700         PERFORM 364-WRITE-NO-MATCH THRU 364-EXIT
082800         ADD 1 TO WS-REQUESTS-NO-MATCH
082900     ELSE
083000         IF WS-CANDIDATE-COUNT > 5
083100             MOVE 5 TO WS-RANK-LIMIT
083200         ELSE
083300             MOVE WS-CANDIDATE-COUNT TO WS-RANK-LIMIT
083400         END-IF
083500         PERFORM 362-WRITE-ONE-DETAIL THRU 362-EXIT
083600             VARYING WS-RANK-CTR FROM 1 BY 1
083700             UNTIL WS-RANK-CTR > WS-RANK-LIMIT
083800         ADD WS-RANK-LIMIT TO WS-RECOMMENDS-WRITTEN
083900     END-IF.
084000 360-EXIT.
084100     EXIT.
084200*
084300 361-WRITE-REQUEST-HEADER.
084400     MOVE LQ-REQ-ID TO LR-H-REQ-ID.
084500     MOVE LQ-BUDGET TO LR-H-BUDGET.
084600     MOVE LQ-USAGE-TYPE TO LR-H-USAGE.
084700     MOVE LQ-BRAND-PREF TO LR-H-BRAND.
084800     MOVE LQ-PREFER-GPU TO LR-H-GPU-PREF.
084900     WRITE RR-PRINT-LINE FROM LR-REQUEST-HEADER-LINE
085000         AFTER ADVANCING 2 LINES.
085100 361-EXIT.
085200     EXIT.
085300*
085400*    08/14/07 TGM LR-0104 - RE-VALIDATES THE CANDIDATE'S KEY
085500*    THROUGH 210-LOOKUP-LAPTOP-BY-ID BEFORE PRINTING RATHER
085600*    THAN TRUSTING THE STORED SUBSCRIPT BLINDLY.
085700 362-WRITE-ONE-DETAIL.
085800     SET LK-IX TO WS-RANK-CTR.
085900     MOVE LT-LAPTOP-ID(LK-CAT-INDEX(LK-IX)) TO WS-LOOKUP-ID.
086000     PERFORM 210-LOOKUP-LAPTOP-BY-ID THRU 210-EXIT.
086100     IF NOT LOOKUP-LAPTOP-FOUND
086200         DISPLAY 'LPRECRUN - LAPTOP ID NOT FOUND ON RELOOKUP - '
086300             WS-LOOKUP-ID
086400         GO TO 362-EXIT
086500     END-IF.
086600     SET WS-CAT-IX TO LC-IX.
086700     MOVE WS-RANK-CTR TO LD-RANK.
086800     MOVE LT-LAPTOP-ID(WS-CAT-IX) TO LD-LAPTOP-ID.
086900     MOVE LT-BRAND(WS-CAT-IX) TO LD-BRAND.
087000     MOVE LT-MODEL-NAME(WS-CAT-IX) TO LD-MODEL-NAME.
087100     MOVE LT-PRICE(WS-CAT-IX) TO LD-PRICE.
087200     MOVE LT-RAM-GB(WS-CAT-IX) TO LD-RAM-GB.
087300     MOVE LT-STORAGE-GB(WS-CAT-IX) TO LD-STORAGE-GB.
087400     MOVE LK-SCORE(LK-IX) TO LD-SCORE.
087500     WRITE RR-PRINT-LINE FROM LR-DETAIL-LINE
087600         AFTER ADVANCING 1 LINE.
087700     IF LT-GPU-DESC(WS-CAT-IX) NOT = SPACES
087800         OR LT-BATTERY-HRS(WS-CAT-IX) NOT = 0
087900         MOVE LT-GPU-DESC(WS-CAT-IX) TO LC-GPU-DESC
088000         MOVE LT-BATTERY-HRS(WS-CAT-IX) TO LC-BATTERY-HRS
088100         WRITE RR-PRINT-LINE FROM LR-CONTINUATION-LINE
088200             AFTER ADVANCING 1 LINE
088300     END-IF.
088400 362-EXIT.
088500     EXIT.
088600*
088700 364-WRITE-NO-MATCH.
088800     WRITE RR-PRINT-LINE FROM LR-NO-MATCH-LINE
088900         AFTER ADVANCING 1 LINE.
089000 364-EXIT.
089100     EXIT.
089200*
089300 380-WRITE-REJECT.
089400     PERFORM 361-WRITE-REQUEST-HEADER THRU 361-EXIT.
089500     MOVE WS-REJECT-REASON TO LJ-REASON.
089600     WRITE RR-PRINT-LINE FROM LR-REJECT-LINE
089700         AFTER ADVANCING 1 LINE.
089800     ADD 1 TO WS-REQUESTS-REJECTED.
089900 380-EXIT.
090000     EXIT.
090100*
090200 900-TERMINATION.
090300     PERFORM 910-WRITE-TOTALS THRU 910-EXIT.
090400     CLOSE LAPTOP-MASTER PREF-REQUESTS RECOMMEND-RPT.
090500 900-EXIT.
090600     EXIT.
090700*
090800 910-WRITE-TOTALS.
090900     MOVE SPACES TO LR-TOTALS-LINE.
091000     MOVE SPACE TO LT-CARRIAGE.
091100     MOVE 'REQUESTS READ' TO LT-LABEL.
091200     MOVE WS-REQUESTS-READ TO LT-COUNT.
091300     WRITE RR-PRINT-LINE FROM LR-TOTALS-LINE
091400         AFTER ADVANCING 2 LINES.
091500     MOVE 'REQUESTS REJECTED' TO LT-LABEL.
091600     MOVE WS-REQUESTS-REJECTED TO LT-COUNT.
091700     WRITE RR-PRINT-LINE FROM LR-TOTALS-LINE
091800         AFTER ADVANCING 1 LINE.
091900     MOVE 'REQUESTS WITH NO MATCH' TO LT-LABEL.
092000     MOVE WS-REQUESTS-NO-MATCH TO LT-COUNT.
092100     WRITE RR-PRINT-LINE FROM LR-TOTALS-LINE
092200         AFTER ADVANCING 1 LINE.
092300     MOVE 'RECOMMENDATIONS WRITTEN' TO LT-LABEL.
092400     MOVE WS-RECOMMENDS-WRITTEN TO LT-COUNT.
092500     WRITE RR-PRINT-LINE FROM LR-TOTALS-LINE
092600         AFTER ADVANCING 1 LINE.
092700     MOVE 'CANDIDATES SCORED' TO LT-LABEL.
092800     MOVE WS-SCORE-PASS-CTR TO LT-COUNT.
092900     WRITE RR-PRINT-LINE FROM LR-TOTALS-LINE
093000         AFTER ADVANCING 1 LINE.
093100 910-EXIT.
093200     EXIT.
093300*
093400*    ABEND EXIT - ANY UNEXPECTED FILE STATUS FALLS THROUGH TO
093500*    HERE VIA GO TO SO THE STATUS CODES REACH SYSOUT.
093600 999-ABEND.
093700     DISPLAY 'LPRECRUN - FATAL I/O ERROR - RUN TERMINATED'.
093800     DISPLAY 'LM-FILE-STATUS = ' WS-LM-FILE-STATUS.
093900     DISPLAY 'PR-FILE-STATUS = ' WS-PR-FILE-STATUS.
094000     DISPLAY 'RR-FILE-STATUS = ' WS-RR-FILE-STATUS.
094100     MOVE 16 TO RETURN-CODE.
094200     STOP RUN.
