000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LPEVALRN.
000300 AUTHOR. K M WOZNIAK.
000400 INSTALLATION. CENTRAL DATA PROCESSING - CONSUMER SYSTEMS.
000500 DATE-WRITTEN. 09/1993.
000600 DATE-COMPILED.
000700 SECURITY.  THIS LISTING IS COMPANY CONFIDENTIAL.  DO NOT
000800     RELEASE OUTSIDE OF CENTRAL DATA PROCESSING.
000900*****************************************************************
001000*                                                               *
001100*    P R O G R A M   C H A N G E   L O G                       *
001200*                                                               *
001300*****************************************************************
001400*    DATE       INIT  REQUEST    DESCRIPTION
001500*    ---------  ----  ---------  ------------------------------
001600*    09/23/93   KMW   LR-0030    ORIGINAL VERSION.  READS
001700*                                EVAL-SAMPLES, ACCUMULATES THE
001800*                                FOUR CONFUSION-MATRIX CELLS AND
001900*                                PRINTS ACCURACY AND MSE.
002000*    01/09/99   KMW   LR-0057    Y2K REVIEW - NO DATE FIELDS ARE
002100*                                CARRIED ON EITHER FILE, NO
002200*                                CHANGE REQUIRED.  LOGGED FOR
002300*                                THE AUDIT FILE.
002400*    03/11/05   DLP   LR-0098    ZERO-SAMPLE RUNS NO LONGER
002500*                                ABEND ON DIVIDE BY ZERO - THE
002600*                                SUMMARY NOW PRINTS ZEROES AND A
002700*                                WARNING LINE INSTEAD.
002800*    08/21/07   TGM   LR-0107    110-OPEN-FILES AND 210-READ-
002900*                                SAMPLE NOW GO TO 999-ABEND
003000*                                DIRECTLY ON A BAD FILE STATUS
003100*                                INSTEAD OF PERFORMING IT.  900-
003200*                                TERMINATION DRIVES 930 THRU 950
003300*                                AS ONE PERFORM THRU RANGE WHEN
003400*                                THERE ARE SAMPLES TO SUMMARIZE.
003500*    08/21/07   TGM   LR-0111    ADDED 77-LEVEL WS-MISS-CTR,
003600*                                INCREMENTED IN 220-CLASSIFY-
003700*                                SAMPLE FOR EACH FALSE POSITIVE
003800*                                OR FALSE NEGATIVE AND TRACED AT
003900*                                960-TRACE-TOTALS.
004000*****************************************************************
004100*                                                               *
004200*A   ABSTRACT..                                                *
004300*  READS THE EVAL-SAMPLES FILE, ONE TRUE/PREDICTED RELEVANCE    *
004400*  LABEL PAIR PER RECORD, AND CLASSIFIES EACH PAIR INTO ONE OF  *
004500*  THE FOUR CONFUSION-MATRIX CELLS (TRUE POSITIVE, TRUE         *
004600*  NEGATIVE, FALSE POSITIVE, FALSE NEGATIVE).  AT END OF FILE   *
004700*  THE ACCURACY AND MEAN-SQUARED-ERROR OF THE LABEL SET ARE     *
004800*  COMPUTED AND, TOGETHER WITH THE FOUR CELL COUNTS, PRINTED ON *
004900*  EVAL-SUMMARY-RPT.                                            *
005000*                                                               *
005100*J   JCL..                                                     *
005200*                                                               *
005300* //LPEVALRN EXEC PGM=LPEVALRN                                 *
005400* //SYSOUT   DD SYSOUT=*                                       *
005500* //EVALIN   DD DSN=PROD.LAPTOP.EVALSAMP,DISP=SHR              *
005600* //EVALRPT  DD SYSOUT=*                                       *
005700* //*                                                          *
005800*                                                               *
005900*P   ENTRY PARAMETERS..                                        *
006000*     NONE.                                                    *
006100*                                                               *
006200*E   ERRORS DETECTED BY THIS ELEMENT..                         *
006300*     I/O ERROR ON EITHER FILE - SEE 999-ABEND.                *
006400*                                                               *
006500*C   ELEMENTS INVOKED BY THIS ELEMENT..                        *
006600*     NONE.                                                    *
006700*                                                               *
006800*U   USER CONSTANTS AND TABLES REFERENCED..                    *
006900*     NONE.                                                    *
007000*                                                               *
007100*****************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-370.
007500 OBJECT-COMPUTER. IBM-370.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS LR-DIGITS IS '0' THRU '9'
007900     UPSI-0 ON STATUS IS LR-RERUN-SWITCH
008000     UPSI-0 OFF STATUS IS LR-NORMAL-SWITCH.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT EVAL-SAMPLES  ASSIGN TO EVALIN
008400         ORGANIZATION IS SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS WS-EV-FILE-STATUS.
008700     SELECT EVAL-SUMMARY-RPT  ASSIGN TO EVALRPT
008800         ORGANIZATION IS SEQUENTIAL
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS WS-RP-FILE-STATUS.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  EVAL-SAMPLES
009600     RECORDING MODE IS F
009700     BLOCK CONTAINS 0 RECORDS
009800     LABEL RECORDS ARE STANDARD.
009900 01  EV-SAMPLE-REC                PIC X(05).
010000*
010100 FD  EVAL-SUMMARY-RPT
010200     RECORDING MODE IS F
010300     BLOCK CONTAINS 0 RECORDS
010400     LABEL RECORDS ARE STANDARD.
010500 01  EV-PRINT-LINE                PIC X(132).
010600*
010700 WORKING-STORAGE SECTION.
010800 01  FILLER                       PIC X(32) VALUE
010900     'LPEVALRN WORKING STORAGE BEGINS'.
011000*
011100*    08/21/07 TGM LR-0111 - STANDALONE COUNT OF MISCLASSIFIED
011200*    SAMPLES (FALSE POSITIVE OR FALSE NEGATIVE), TRACED AT 960-
011300*    TRACE-TOTALS.  NOT PART OF ANY GROUP - KEPT AS A 77-LEVEL
011400*    THE WAY THIS SHOP HAS ALWAYS CARRIED A LOOSE SCALAR THAT NO
011500*    OTHER FIELD IS DEFINED OVER.
011600 77  WS-MISS-CTR                  PIC S9(07) COMP VALUE 0.
011700*
011800     COPY LREVLREC.
011900*
012000*    A DUMP VIEW OF THE EVALUATION SAMPLE, USED ONLY BY
012100*    290-TRACE-SAMPLE WHEN THE JCL SETS UPSI BIT 0 ON.
012200 01  WS-SAMPLE-ALPHA-VIEW REDEFINES LR-EVAL-RECORD
012300         PIC X(05).
012400*
012500 01  WS-FILE-STATUS-AREA.
012600     05 WS-EV-FILE-STATUS         PIC X(02) VALUE '00'.
012700        88 EV-STATUS-OK              VALUE '00'.
012800        88 EV-STATUS-EOF             VALUE '10'.
012900     05 WS-RP-FILE-STATUS         PIC X(02) VALUE '00'.
013000        88 RP-STATUS-OK              VALUE '00'.
013100     05 FILLER                    PIC X(04).
013200*
013300 01  WS-SWITCHES.
013400     05 WS-EV-EOF-SW              PIC X(01) VALUE 'N'.
013500        88 EV-END-OF-FILE            VALUE 'Y'.
013600     05 LR-RERUN-SWITCH           PIC X(01) VALUE 'N'.
013700     05 LR-NORMAL-SWITCH          PIC X(01) VALUE 'Y'.
013800     05 FILLER                    PIC X(02).
013900*
014000*    09/23/93 KMW LR-0030 - THE FOUR CONFUSION-MATRIX CELLS.
014100*    03/11/05 DLP LR-0098 - WS-SAMPLE-COUNT ADDED SO A ZERO-
014200*    SAMPLE RUN CAN BE DETECTED BEFORE THE DIVIDE.
014300 01  WS-COUNTERS.
014400     05 WS-SAMPLE-COUNT           PIC S9(07) COMP VALUE 0.
014500     05 WS-TRUE-POSITIVE          PIC S9(07) COMP VALUE 0.
014600     05 WS-TRUE-NEGATIVE          PIC S9(07) COMP VALUE 0.
014700     05 WS-FALSE-POSITIVE         PIC S9(07) COMP VALUE 0.
014800     05 WS-FALSE-NEGATIVE         PIC S9(07) COMP VALUE 0.
014900     05 FILLER                    PIC X(04).
015000*
015100*    03/11/05 DLP LR-0098 - ALPHA VIEW OF THE FOUR CELL
015200*    COUNTERS, USED ONLY BY 900-TERMINATION TO TRACE THE FINAL
015300*    TOTALS TO SYSOUT WHEN UPSI BIT 0 IS ON.
015400 01  WS-COUNTERS-ALPHA-VIEW REDEFINES WS-COUNTERS
015500         PIC X(24).
015600*
015700 01  WS-METRIC-WORK-AREA.
015800     05 WS-ACCURACY-NUMER         PIC S9(07) COMP VALUE 0.
015900     05 WS-MSE-NUMER              PIC S9(07) COMP VALUE 0.
016000     05 WS-ACCURACY               PIC 9(01)V9999 VALUE 0.
016100     05 WS-MSE                    PIC 9(01)V9999 VALUE 0.
016200     05 FILLER                    PIC X(04).
016300*
016400 01  WS-RUN-DATE-AREA.
016500     05 WS-RUN-DATE-YYMMDD.
016600        10 WS-RUN-YY              PIC 9(02).
016700        10 WS-RUN-MM              PIC 9(02).
016800        10 WS-RUN-DD              PIC 9(02).
016900     05 WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-YYMMDD
017000             PIC 9(06).
017100     05 FILLER                    PIC X(02).
017200*
017300 01  EV-HEADING-LINE.
017400     05 EH-CARRIAGE               PIC X(01) VALUE SPACE.
017500     05 FILLER                    PIC X(05) VALUE SPACES.
017600     05 FILLER                    PIC X(43) VALUE
017700        'LAPTOP RECOMMENDATION SYSTEM - EVAL-SUMMARY-RPT'.
017800     05 FILLER                    PIC X(15) VALUE SPACES.
017900     05 FILLER                    PIC X(08) VALUE 'RUN DATE'.
018000     05 EH-RUN-MM                 PIC 9(02).
018100     05 FILLER                    PIC X(01) VALUE '/'.
018200     05 EH-RUN-DD                 PIC 9(02).
018300     05 FILLER                    PIC X(01) VALUE '/'.
018400     05 EH-RUN-CCYY               PIC 9(04).
018500     05 FILLER                    PIC X(49) VALUE SPACES.
018600*
018700 01  EV-COUNT-LINE.
018800     05 EC-CARRIAGE               PIC X(01) VALUE SPACE.
018900     05 FILLER                    PIC X(01) VALUE SPACE.
019000     05 EC-LABEL                  PIC X(28).
019100     05 FILLER                    PIC X(01) VALUE SPACE.
019200     05 EC-COUNT                  PIC ZZZ,ZZ9.
019300     05 FILLER                    PIC X(94) VALUE SPACES.
019400*
019500 01  EV-METRIC-LINE.
019600     05 EM-CARRIAGE               PIC X(01) VALUE SPACE.
019700     05 FILLER                    PIC X(01) VALUE SPACE.
019800     05 EM-LABEL                  PIC X(28).
019900     05 FILLER                    PIC X(01) VALUE SPACE.
020000     05 EM-VALUE                  PIC 9.99.
020100     05 FILLER                    PIC X(94) VALUE SPACES.
020200*
020300 01  EV-WARNING-LINE.
020400     05 EW-CARRIAGE               PIC X(01) VALUE SPACE.
020500     05 FILLER                    PIC X(05) VALUE SPACES.
020600     05 FILLER                    PIC X(43) VALUE
020700        'NO EVALUATION SAMPLES WERE PRESENT ON EVALIN'.
020800     05 FILLER                    PIC X(83) VALUE SPACES.
020900*
021000 PROCEDURE DIVISION.
021100*
021200 000-MAINLINE.
021300     PERFORM 100-INITIALIZATION
021400     PERFORM 200-PROCESS-MAINLINE
021500         UNTIL EV-END-OF-FILE
021600     PERFORM 900-TERMINATION
021700     GOBACK
021800     .
021900*
022000 100-INITIALIZATION.
022100     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE
022200     PERFORM 110-OPEN-FILES
022300     .
022400*
022500 110-OPEN-FILES.
022600     OPEN INPUT EVAL-SAMPLES OUTPUT EVAL-SUMMARY-RPT
022700     IF NOT EV-STATUS-OK OR NOT RP-STATUS-OK
022800         GO TO 999-ABEND
022900     END-IF
023000     .
023100*
023200 200-PROCESS-MAINLINE.
023300     PERFORM 210-READ-SAMPLE
023400     IF NOT EV-END-OF-FILE
023500         PERFORM 220-CLASSIFY-SAMPLE
023600     END-IF
023700     .
023800*
023900 210-READ-SAMPLE.
024000     READ EVAL-SAMPLES INTO LR-EVAL-RECORD
024100         AT END
024200             SET EV-END-OF-FILE TO TRUE
024300     END-READ
024400     IF NOT EV-STATUS-OK AND NOT EV-STATUS-EOF
024500         GO TO 999-ABEND
024600     END-IF
024700     .
024800*
024900*    09/23/93 KMW LR-0030 - CLASSIFY THE PAIR INTO ONE OF THE
025000*    FOUR CONFUSION-MATRIX CELLS.
025100 220-CLASSIFY-SAMPLE.
025200     ADD 1 TO WS-SAMPLE-COUNT
025300     IF LV-TRUE-RELEVANT
025400         IF LV-PRED-RELEVANT
025500             ADD 1 TO WS-TRUE-POSITIVE
025600         ELSE
025700             ADD 1 TO WS-FALSE-NEGATIVE
025800             ADD 1 TO WS-MISS-CTR
025900         END-IF
026000     ELSE
026100         IF LV-PRED-RELEVANT
026200             ADD 1 TO WS-FALSE-POSITIVE
026300             ADD 1 TO WS-MISS-CTR
026400         ELSE
026500             ADD 1 TO WS-TRUE-NEGATIVE
026600         END-IF
026700     END-IF
026800     PERFORM 290-TRACE-SAMPLE
026900     .
027000*
027100*    06/18/02 - TRACE EACH SAMPLE TO SYSOUT WHEN THE OPERATOR
027200*    TURNS UPSI BIT 0 ON.
027300 290-TRACE-SAMPLE.
027400     IF LR-RERUN-SWITCH
027500         DISPLAY 'LPEVALRN TRACE - ' WS-SAMPLE-ALPHA-VIEW
027600     END-IF
027700     .
027800*
027900 900-TERMINATION.
028000     PERFORM 910-WRITE-HEADING
028100     IF WS-SAMPLE-COUNT = 0
028200         PERFORM 920-WRITE-WARNING
028300     ELSE
028400         PERFORM 930-COMPUTE-METRICS THRU 950-EXIT
028500     END-IF
028600     PERFORM 960-TRACE-TOTALS
028700     CLOSE EVAL-SAMPLES EVAL-SUMMARY-RPT
028800     .
028900*
029000*    03/11/05 DLP LR-0098 - TRACE THE FINAL CELL COUNTERS TO
029100*    SYSOUT WHEN THE OPERATOR TURNS UPSI BIT 0 ON.
029200 960-TRACE-TOTALS.
029300     IF LR-RERUN-SWITCH
029400         DISPLAY 'LPEVALRN TRACE - ' WS-COUNTERS-ALPHA-VIEW
029500         DISPLAY 'LPEVALRN TRACE - MISSES..: ' WS-MISS-CTR
029600     END-IF
029700     .
029800*
029900 910-WRITE-HEADING.
030000     MOVE TOP-OF-FORM TO EH-CARRIAGE
030100     MOVE WS-RUN-MM TO EH-RUN-MM
030200     MOVE WS-RUN-DD TO EH-RUN-DD
030300     IF WS-RUN-YY < 50
030400         COMPUTE EH-RUN-CCYY = 2000 + WS-RUN-YY
030500     ELSE
030600         COMPUTE EH-RUN-CCYY = 1900 + WS-RUN-YY
030700     END-IF
030800     WRITE EV-PRINT-LINE FROM EV-HEADING-LINE
030900     .
031000*
031100 920-WRITE-WARNING.
031200     WRITE EV-PRINT-LINE FROM EV-WARNING-LINE
031300     .
031400*
031500*    09/23/93 KMW LR-0030 - ACCURACY = (TP + TN) / N,
031600*    MSE = (FP + FN) / N.
031700 930-COMPUTE-METRICS.
031800     COMPUTE WS-ACCURACY-NUMER =
031900         WS-TRUE-POSITIVE + WS-TRUE-NEGATIVE
032000     COMPUTE WS-MSE-NUMER =
032100         WS-FALSE-POSITIVE + WS-FALSE-NEGATIVE
032200     COMPUTE WS-ACCURACY ROUNDED =
032300         WS-ACCURACY-NUMER / WS-SAMPLE-COUNT
032400     COMPUTE WS-MSE ROUNDED =
032500         WS-MSE-NUMER / WS-SAMPLE-COUNT
032600     .
032700*
032800 940-WRITE-COUNT-LINES.
032900     MOVE SPACE TO EC-CARRIAGE
033000     MOVE 'TRUE POSITIVE COUNT' TO EC-LABEL
033100     MOVE WS-TRUE-POSITIVE TO EC-COUNT
033200     WRITE EV-PRINT-LINE FROM EV-COUNT-LINE
033300     MOVE 'TRUE NEGATIVE COUNT' TO EC-LABEL
033400     MOVE WS-TRUE-NEGATIVE TO EC-COUNT
033500     WRITE EV-PRINT-LINE FROM EV-COUNT-LINE
033600     MOVE 'FALSE POSITIVE COUNT' TO EC-LABEL
033700     MOVE WS-FALSE-POSITIVE TO EC-COUNT
033800     WRITE EV-PRINT-LINE FROM EV-COUNT-LINE
033900     MOVE 'FALSE NEGATIVE COUNT' TO EC-LABEL
034000     MOVE WS-FALSE-NEGATIVE TO EC-COUNT
034100     WRITE EV-PRINT-LINE FROM EV-COUNT-LINE
034200     .
034300*
034400 950-WRITE-METRIC-LINES.
034500     MOVE SPACE TO EM-CARRIAGE
034600     MOVE 'ACCURACY' TO EM-LABEL
034700     MOVE WS-ACCURACY TO EM-VALUE
034800     WRITE EV-PRINT-LINE FROM EV-METRIC-LINE
034900     MOVE 'MEAN SQUARED ERROR' TO EM-LABEL
035000     MOVE WS-MSE TO EM-VALUE
035100     WRITE EV-PRINT-LINE FROM EV-METRIC-LINE
035200     .
035300*
035400 950-EXIT.
035500     EXIT.
035600*
035700 999-ABEND.
035800     DISPLAY 'LPEVALRN - ABEND - EV STATUS ' WS-EV-FILE-STATUS
035900     DISPLAY 'LPEVALRN - ABEND - RP STATUS ' WS-RP-FILE-STATUS
036000     MOVE 16 TO RETURN-CODE
036100     STOP RUN
036200     .
