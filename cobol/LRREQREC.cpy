000100*****************************************************************
000200*              PREFERENCE REQUEST RECORD  -  LRREQREC           *
000300*****************************************************************
000400*    APPLICATION..: LAPTOP RECOMMENDATION SYSTEM
000500*    MEMBER.......: LRREQREC
000600*    USED BY......: LPRECRUN
000700*    DESCRIPTION..: ONE USER PREFERENCE REQUEST - BUDGET, USAGE
000800*                    TYPE AND OPTIONAL CONSTRAINTS - AS READ FROM
000900*                    THE PREF-REQUESTS TRANSACTION FILE.
001000*-----------------------------------------------------------------
001100*    MAINTENANCE HISTORY
001200*-----------------------------------------------------------------
001300*    DATE       INIT  REQUEST    DESCRIPTION
001400*    ---------  ----  ---------  ---------------------------------
001500*    11/14/89   RJT   LR-0002    ORIGINAL LAYOUT.
001600*    04/02/91   RJT   LR-0014    ADDED BRAND-PREF, PREFER-GPU.
001700*    01/09/99   KMW   LR-0055    Y2K - NO DATE FIELDS, REVIEWED,
001800*                                NO CHANGE.
001900*****************************************************************
002000 01  LR-REQUEST-RECORD.
002100     05 LQ-REQ-ID              PIC X(06).
002200     05 LQ-BUDGET               PIC 9(07)V99.
002300     05 LQ-USAGE-TYPE           PIC X(12).
002400     05 LQ-BRAND-PREF           PIC X(12).
002500     05 LQ-MIN-RAM              PIC 9(03).
002600     05 LQ-MIN-STORAGE          PIC 9(04).
002700     05 LQ-PREFER-GPU           PIC X(01).
002800        88 LQ-GPU-WANTED           VALUE 'Y'.
002900        88 LQ-GPU-NOT-WANTED       VALUE 'N'.
003000     05 FILLER                  PIC X(03).
