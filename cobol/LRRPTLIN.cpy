000100*****************************************************************
000200*        RECOMMENDATION REPORT PRINT LINES  -  LRRPTLIN         *
000300*****************************************************************
000400*    APPLICATION..: LAPTOP RECOMMENDATION SYSTEM
000500*    MEMBER.......: LRRPTLIN
000600*    USED BY......: LPRECRUN
000700*    DESCRIPTION..: 132-COLUMN PRINT LINE LAYOUTS FOR THE
000800*                    RECOMMEND-RPT REPORT - PAGE HEADING, REQUEST
000900*                    HEADER, DETAIL LINE, CONTINUATION LINE,
001000*                    NO-MATCH LINE, REJECT LINE AND THE FINAL
001100*                    CONTROL-TOTALS BLOCK.
001200*-----------------------------------------------------------------
001300*    MAINTENANCE HISTORY
001400*-----------------------------------------------------------------
001500*    DATE       INIT  REQUEST    DESCRIPTION
001600*    ---------  ----  ---------  ---------------------------------
001700*    11/14/89   RJT   LR-0003    ORIGINAL HEADING AND DETAIL LINE.
001800*    04/02/91   RJT   LR-0017    ADDED GPU/BATTERY CONTINUATION
001900*                                LINE AND NO-MATCH LINE.
002000*    09/23/93   KMW   LR-0031    ADDED REJECT LINE FOR U6.
002100*    01/09/99   KMW   LR-0055    Y2K - RUN-DATE ON PAGE HEADING IS
002200*                                4-DIGIT YEAR, PIC 9(04).
002300*****************************************************************
002400 01  LR-PAGE-HEADING.
002500     05 LH-CARRIAGE              PIC X(01) VALUE SPACE.
002600     05 FILLER                   PIC X(05) VALUE SPACES.
002700     05 FILLER                   PIC X(37) VALUE
002800        'LAPTOP RECOMMENDATION SYSTEM - RECOMMEND-RPT'.
002900     05 FILLER                   PIC X(20) VALUE SPACES.
003000     05 FILLER                   PIC X(08) VALUE 'RUN DATE'.
003100     05 LH-RUN-MM                PIC 9(02).
003200     05 FILLER                   PIC X(01) VALUE '/'.
003300     05 LH-RUN-DD                PIC 9(02).
003400     05 FILLER                   PIC X(01) VALUE '/'.
003500     05 LH-RUN-CCYY              PIC 9(04).
003600     05 FILLER                   PIC X(49) VALUE SPACES.
003700
003800 01  LR-REQUEST-HEADER-LINE.
003900     05 LR-CARRIAGE              PIC X(01) VALUE SPACE.
004000     05 FILLER                   PIC X(01) VALUE SPACE.
004100     05 FILLER                   PIC X(10) VALUE 'REQUEST - '.
004200     05 LR-H-REQ-ID              PIC X(06).
004300     05 FILLER                   PIC X(10) VALUE '  BUDGET  '.
004400     05 LR-H-BUDGET              PIC Z,ZZZ,ZZ9.99.
004500     05 FILLER                   PIC X(08) VALUE '  USAGE '.
004600     05 LR-H-USAGE               PIC X(12).
004700     05 FILLER                   PIC X(09) VALUE '  BRAND  '.
004800     05 LR-H-BRAND                PIC X(12).
004900     05 FILLER                   PIC X(08) VALUE '  GPU?  '.
005000     05 LR-H-GPU-PREF             PIC X(01).
005100     05 FILLER                   PIC X(42) VALUE SPACES.
005200
005300 01  LR-DETAIL-LINE.
005400     05 LD-CARRIAGE              PIC X(01) VALUE SPACE.
005500     05 FILLER                   PIC X(03) VALUE SPACES.
005600     05 LD-RANK                  PIC Z9.
005700     05 FILLER                   PIC X(02) VALUE SPACES.
005800     05 LD-LAPTOP-ID              PIC X(08).
005900     05 FILLER                   PIC X(02) VALUE SPACES.
006000     05 LD-BRAND                  PIC X(12).
006100     05 FILLER                   PIC X(01) VALUE SPACE.
006200     05 LD-MODEL-NAME              PIC X(24).
006300     05 FILLER                   PIC X(01) VALUE SPACE.
006400     05 LD-PRICE                  PIC ZZ,ZZZ,ZZ9.99.
006500     05 FILLER                   PIC X(01) VALUE SPACE.
006600     05 LD-RAM-GB                 PIC ZZ9.
006700     05 FILLER                   PIC X(02) VALUE 'GB'.
006800     05 FILLER                   PIC X(01) VALUE SPACE.
006900     05 LD-STORAGE-GB             PIC ZZZ9.
007000     05 FILLER                   PIC X(02) VALUE 'GB'.
007100     05 FILLER                   PIC X(02) VALUE SPACES.
007200     05 LD-SCORE                  PIC 9.9999.
007300     05 FILLER                   PIC X(42) VALUE SPACES.
007400
007500 01  LR-CONTINUATION-LINE.
007600     05 LC-CARRIAGE              PIC X(01) VALUE SPACE.
007700     05 FILLER                   PIC X(17) VALUE SPACES.
007800     05 FILLER                   PIC X(05) VALUE 'GPU: '.
007900     05 LC-GPU-DESC               PIC X(24).
008000     05 FILLER                   PIC X(02) VALUE SPACES.
008100     05 FILLER                   PIC X(09) VALUE 'BATTERY: '.
008200     05 LC-BATTERY-HRS            PIC Z9.9.
008300     05 FILLER                   PIC X(03) VALUE 'HRS'.
008400     05 FILLER                   PIC X(67) VALUE SPACES.
008500
008600 01  LR-NO-MATCH-LINE.
008700     05 LN-CARRIAGE              PIC X(01) VALUE SPACE.
008800     05 FILLER                   PIC X(05) VALUE SPACES.
008900     05 FILLER              PIC X(20) VALUE 'NO LAPTOPS MATCHED'.
009000     05 FILLER                   PIC X(106) VALUE SPACES.
009100
009200 01  LR-REJECT-LINE.
009300     05 LJ-CARRIAGE              PIC X(01) VALUE SPACE.
009400     05 FILLER                   PIC X(05) VALUE SPACES.
009500     05 FILLER                   PIC X(10) VALUE 'REJECTED -'.
009600     05 LJ-REASON                 PIC X(50).
009700     05 FILLER                   PIC X(66) VALUE SPACES.
009800
009900 01  LR-TOTALS-LINE.
010000     05 LT-CARRIAGE              PIC X(01) VALUE SPACE.
010100     05 FILLER                   PIC X(01) VALUE SPACE.
010200     05 LT-LABEL                  PIC X(28).
010300     05 FILLER                   PIC X(01) VALUE SPACE.
010400     05 LT-COUNT                  PIC ZZZ,ZZ9.
010500     05 FILLER                   PIC X(94) VALUE SPACES.
