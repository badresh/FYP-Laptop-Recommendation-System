000100*****************************************************************
000200*             EVALUATION SAMPLE RECORD  -  LREVLREC             *
000300*****************************************************************
000400*    APPLICATION..: LAPTOP RECOMMENDATION SYSTEM
000500*    MEMBER.......: LREVLREC
000600*    USED BY......: LPEVALRN
000700*    DESCRIPTION..: ONE TRUE/PREDICTED RELEVANCE LABEL PAIR FOR
000800*                    THE MODEL-EVALUATION RUN.
000900*-----------------------------------------------------------------
001000*    MAINTENANCE HISTORY
001100*-----------------------------------------------------------------
001200*    DATE       INIT  REQUEST    DESCRIPTION
001300*    ---------  ----  ---------  ---------------------------------
001400*    09/23/93   KMW   LR-0030    ORIGINAL LAYOUT.
001500*****************************************************************
001600 01  LR-EVAL-RECORD.
001700     05 LV-Y-TRUE               PIC 9(01).
001800        88 LV-TRUE-RELEVANT        VALUE 1.
001900        88 LV-TRUE-NOT-RELEVANT    VALUE 0.
002000     05 LV-Y-PRED               PIC 9(01).
002100        88 LV-PRED-RELEVANT        VALUE 1.
002200        88 LV-PRED-NOT-RELEVANT    VALUE 0.
002300     05 LV-Y-SCORE               PIC 9(01)V99.
