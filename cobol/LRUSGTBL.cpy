000100*****************************************************************
000200*        USAGE-TYPE REQUIREMENT / WEIGHT TABLE  -  LRUSGTBL     *
000300*****************************************************************
000400*    APPLICATION..: LAPTOP RECOMMENDATION SYSTEM
000500*    MEMBER.......: LRUSGTBL
000600*    USED BY......: LPRECRUN
000700*    DESCRIPTION..: ONE ROW PER USAGE TYPE - THE HARD-CONSTRAINT
000800*                    DEFAULTS (MIN RAM/STORAGE, GPU REQUIRED,
000900*                    PROCESSOR KEYWORDS) AND THE SCORING IMPORTANC
001000*                    WEIGHTS FOR THAT USAGE TYPE. THE TABLE IS
001100*                    POPULATED BY PARAGRAPH 105-LOAD-USAGE-TABLE
001200*                    IN LPRECRUN AND SEARCHED BY LU-IX IN
001300*                    PARAGRAPHS 331-SET-EFFECTIVE-CRITERIA AND
001400*                    341-SCORE-ONE-CANDIDATE.
001500*                    THE BATTERY-MINIMUM COLUMN IS CARRIED FOR
001600*                    DOCUMENTATION ONLY - NO PARAGRAPH IN
001700*                    LPRECRUN APPLIES IT AS A FILTER.
001800*-----------------------------------------------------------------
001900*    MAINTENANCE HISTORY
002000*-----------------------------------------------------------------
002100*    DATE       INIT  REQUEST    DESCRIPTION
002200*    ---------  ----  ---------  ---------------------------------
002300*    11/14/89   RJT   LR-0004    ORIGINAL SIX-ROW TABLE.
002400*    04/02/91   RJT   LR-0018    ADDED SCORING WEIGHT COLUMNS.
002500*    09/23/93   KMW   LR-0032    ADDED PROCESSOR KEYWORD LIST PER
002600*                                USAGE TYPE.
002700*    08/14/07   TGM   LR-0105    CORRECTED HEADER COMMENTS - THE
002800*                                SEARCHING PARAGRAPHS HAD BEEN
002900*                                RENUMBERED TO 331 AND 341 SINCE
003000*                                THIS BLOCK WAS LAST TOUCHED.
003100*****************************************************************
003200 01  LU-USAGE-TABLE.
003300     05 LU-USAGE-ROW OCCURS 6 TIMES INDEXED BY LU-IX.
003400        10 LU-USAGE-KEY            PIC X(12).
003500        10 LU-MIN-RAM-DFLT         PIC 9(03) COMP.
003600        10 LU-MIN-STOR-DFLT        PIC 9(04) COMP.
003700        10 LU-GPU-REQUIRED         PIC X(01).
003800           88 LU-GPU-IS-REQUIRED      VALUE 'Y'.
003900        10 LU-BATTERY-MIN          PIC 9(02) COMP.
004000        10 LU-KEYWORD OCCURS 4 TIMES PIC X(08).
004100        10 LU-WT-PRICE             PIC 9V99.
004200        10 LU-WT-RAM               PIC 9V99.
004300        10 LU-WT-STORAGE           PIC 9V99.
004400        10 LU-WT-PROCESSOR         PIC 9V99.
004500        10 LU-WT-GPU               PIC 9V99.
004600        10 LU-WT-BATTERY           PIC 9V99.
004700        10 LU-WT-WEIGHT            PIC 9V99.
004800        10 LU-WT-DISPLAY           PIC 9V99.
