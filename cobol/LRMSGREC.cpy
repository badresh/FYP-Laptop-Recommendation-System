000100*****************************************************************
000200*              FREE-TEXT MESSAGE RECORD  -  LRMSGREC            *
000300*****************************************************************
000400*    APPLICATION..: LAPTOP RECOMMENDATION SYSTEM
000500*    MEMBER.......: LRMSGREC
000600*    USED BY......: LPPFEXT
000700*    DESCRIPTION..: ONE FREE-TEXT USER MESSAGE, READ FROM THE
000800*                    MESSAGES-IN FILE AND SCANNED BY LPPFEXT FOR
000900*                    PREFERENCE KEYWORDS.
001000*-----------------------------------------------------------------
001100*    MAINTENANCE HISTORY
001200*-----------------------------------------------------------------
001300*    DATE       INIT  REQUEST    DESCRIPTION
001400*    ---------  ----  ---------  ---------------------------------
001500*    04/02/91   RJT   LR-0015    ORIGINAL LAYOUT.
001600*    09/23/93   KMW   LR-0028    WIDENED MSG-TEXT TO X(160) FOR
001700*                                LONGER CHAT REQUESTS.
001800*****************************************************************
001900 01  LR-MESSAGE-RECORD.
002000     05 LG-MSG-ID               PIC X(06).
002100     05 LG-MSG-TEXT              PIC X(160).
002200     05 FILLER                   PIC X(02).
