000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LPPFEXT.
000300 AUTHOR. K M WOZNIAK.
000400 INSTALLATION. CENTRAL DATA PROCESSING - CONSUMER SYSTEMS.
000500 DATE-WRITTEN. 04/1991.
000600 DATE-COMPILED.
000700 SECURITY.  THIS LISTING IS COMPANY CONFIDENTIAL.  DO NOT
000800     RELEASE OUTSIDE OF CENTRAL DATA PROCESSING.
000900*****************************************************************
001000*                                                               *
001100*    P R O G R A M   C H A N G E   L O G                       *
001200*                                                               *
001300*****************************************************************
001400*    DATE       INIT  REQUEST    DESCRIPTION
001500*    ---------  ----  ---------  ------------------------------
001600*    04/02/91   KMW   LR-0020    ORIGINAL VERSION.  SCANS EACH
001700*                                MESSAGES-IN RECORD FOR BUDGET,
001800*                                USAGE TYPE, BRAND, MIN RAM, MIN
001900*                                STORAGE AND GPU PREFERENCE AND
002000*                                WRITES ONE EXTRACT-OUT RECORD.
002100*    04/16/91   KMW   LR-0021    ADDED GREETING SCAN AND THE
002200*                                GREETING/RECOMMEND/ASK DIALOG
002300*                                ACTION.
002400*    09/23/93   KMW   LR-0032    STORAGE SCAN NOW MULTIPLIES BY
002500*                                1000 WHEN THE UNIT SCANNED IS
002600*                                TB INSTEAD OF GB.
002700*    10/02/93   KMW   LR-0035    BRAND SCAN WAS MATCHING A BRAND
002800*                                WORD THAT APPEARED BEFORE THE
002900*                                PREFER/WANT/LIKE VERB - ADDED
003000*                                THE POSITION-AFTER-VERB CHECK.
003100*    01/09/99   KMW   LR-0056    Y2K REVIEW - NO DATE FIELDS ARE
003200*                                CARRIED ON EXTRACT-OUT, NO
003300*                                CHANGE REQUIRED.  LOGGED FOR THE
003400*                                AUDIT FILE.
003500*    07/16/01   DLP   LR-0072    ADDED PROGRAMMING TO THE USAGE
003600*                                SCAN TABLE.
003700*    06/18/02   DLP   LR-0084    ADDED THE UPSI-0 TRACE SWITCH -
003800*                                WHEN THE OPERATOR SETS UPSI BIT
003900*                                0 ON IN THE JCL, EACH EXTRACTED
004000*                                RECORD DUMPS TO SYSOUT.
004100*    08/21/07   TGM   LR-0106    220-PROCESS-ONE-MESSAGE NOW
004200*                                DRIVES THE SCAN SERIES WITH
004300*                                PERFORM THRU RANGES INSTEAD OF
004400*                                SEPARATE PERFORMS OF EACH
004500*                                PARAGRAPH - THE 231/232/241/242/
004600*                                251/271 SCAN HELPERS WERE MOVED
004700*                                BEHIND 298 SO THE RANGES DO NOT
004800*                                FALL BACK INTO THEM.  110-OPEN-
004900*                                FILES, 210-READ-MESSAGE AND 298-
005000*                                WRITE-EXTRACT NOW GO TO 999-ABEND
005100*                                DIRECTLY ON A BAD FILE STATUS.
005200*    08/21/07   TGM   LR-0110    ADDED 77-LEVEL WS-EXTRACTS-
005300*                                WRITTEN, INCREMENTED IN 298-
005400*                                WRITE-EXTRACT AND TRACED AT
005500*                                900-TERMINATION ALONGSIDE THE
005600*                                OTHER RUN COUNTS.
005700*****************************************************************
005800*                                                               *
005900*A   ABSTRACT..                                                *
006000*  READS THE FREE-TEXT MESSAGE FILE (MESSAGES-IN) ONE RECORD AT *
006100*  A TIME AND SCANS THE TEXT FOR A BUDGET FIGURE, A USAGE TYPE, *
006200*  A BRAND PREFERENCE, A MINIMUM RAM AND STORAGE FIGURE, A GPU  *
006300*  PREFERENCE AND A GREETING.  A FOUND-FLAG IS SET FOR EACH     *
006400*  FIELD THAT WAS LOCATED AND A DIALOG ACTION (GREETING,        *
006500*  RECOMMEND OR ASK) IS DECIDED FOR THE MESSAGE.  ONE EXTRACT-  *
006600*  OUT RECORD IS WRITTEN PER INPUT MESSAGE.                     *
006700*                                                               *
006800*J   JCL..                                                     *
006900*                                                               *
007000* //LPPFEXT  EXEC PGM=LPPFEXT                                  *
007100* //SYSOUT   DD SYSOUT=*                                       *
007200* //MESSGSIN DD DSN=PROD.LAPTOP.MESSAGES,DISP=SHR              *
007300* //EXTRCOUT DD DSN=PROD.LAPTOP.EXTRACT,DISP=(,CATLG,CATLG),   *
007400* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE)               *
007500* //*                                                          *
007600*                                                               *
007700*P   ENTRY PARAMETERS..                                        *
007800*     UPSI-0 ON  - TRACE EACH EXTRACT RECORD TO SYSOUT.        *
007900*     UPSI-0 OFF - NORMAL RUN, NO TRACE (NORMAL PRODUCTION).   *
008000*                                                               *
008100*E   ERRORS DETECTED BY THIS ELEMENT..                         *
008200*     I/O ERROR ON EITHER FILE - SEE 999-ABEND.                *
008300*                                                               *
008400*C   ELEMENTS INVOKED BY THIS ELEMENT..                        *
008500*     NONE.                                                    *
008600*                                                               *
008700*U   USER CONSTANTS AND TABLES REFERENCED..                    *
008800*     WS-USAGE-SCAN-TABLE AND WS-BRAND-TABLE, BOTH LOADED BY   *
008900*     105-LOAD-KEYWORD-TABLES.                                 *
009000*                                                               *
009100*****************************************************************
009200 ENVIRONMENT DIVISION.
009300 CONFIGURATION SECTION.
009400 SOURCE-COMPUTER. IBM-370.
009500 OBJECT-COMPUTER. IBM-370.
009600 SPECIAL-NAMES.
009700     C01 IS TOP-OF-FORM
009800     CLASS LR-DIGITS IS '0' THRU '9'
009900     UPSI-0 ON STATUS IS LR-RERUN-SWITCH
010000     UPSI-0 OFF STATUS IS LR-NORMAL-SWITCH.
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300     SELECT MESSAGES-IN  ASSIGN TO MESSGSIN
010400         ORGANIZATION IS SEQUENTIAL
010500         ACCESS MODE IS SEQUENTIAL
010600         FILE STATUS IS WS-MG-FILE-STATUS.
010700     SELECT EXTRACT-OUT  ASSIGN TO EXTRCOUT
010800         ORGANIZATION IS SEQUENTIAL
010900         ACCESS MODE IS SEQUENTIAL
011000         FILE STATUS IS WS-EO-FILE-STATUS.
011100*
011200 DATA DIVISION.
011300 FILE SECTION.
011400*
011500 FD  MESSAGES-IN
011600     RECORDING MODE IS F
011700     BLOCK CONTAINS 0 RECORDS
011800     LABEL RECORDS ARE STANDARD.
011900     COPY LRMSGREC.
012000*
012100 FD  EXTRACT-OUT
012200     RECORDING MODE IS F
012300     BLOCK CONTAINS 0 RECORDS
012400     LABEL RECORDS ARE STANDARD.
012500 01  EO-EXTRACT-REC                PIC X(68).
012600*
012700 WORKING-STORAGE SECTION.
012800 01  FILLER                       PIC X(32) VALUE
012900     'LPPFEXT WORKING STORAGE BEGINS '.
013000*
013100*    08/21/07 TGM LR-0110 - STANDALONE COUNT OF EXTRACT RECORDS
013200*    ACTUALLY WRITTEN, TRACED AT 900-TERMINATION.  NOT PART OF
013300*    ANY GROUP - KEPT AS A 77-LEVEL THE WAY THIS SHOP HAS ALWAYS
013400*    CARRIED A LOOSE SCALAR THAT NO OTHER FIELD IS DEFINED OVER.
013500 77  WS-EXTRACTS-WRITTEN          PIC S9(07) COMP VALUE 0.
013600*
013700     COPY LRXTPREC.
013800*
013900*    DUMP VIEW OF THE EXTRACT RECORD - USED ONLY BY 296-TRACE-
014000*    RECORD WHEN THE JCL SETS UPSI BIT 0 ON.  06/18/02 DLP
014100*    LR-0084.
014200 01  WS-EXTRACT-ALPHA-VIEW REDEFINES LR-EXTRACT-RECORD
014300         PIC X(68).
014400*
014500 01  WS-FILE-STATUS-AREA.
014600     05 WS-MG-FILE-STATUS         PIC X(02) VALUE '00'.
014700        88 MG-STATUS-OK              VALUE '00'.
014800        88 MG-STATUS-EOF             VALUE '10'.
014900     05 WS-EO-FILE-STATUS         PIC X(02) VALUE '00'.
015000        88 EO-STATUS-OK              VALUE '00'.
015100     05 FILLER                    PIC X(04).
015200*
015300 01  WS-SWITCHES.
015400     05 WS-MG-EOF-SW              PIC X(01) VALUE 'N'.
015500        88 MG-END-OF-FILE            VALUE 'Y'.
015600     05 LR-RERUN-SWITCH           PIC X(01) VALUE 'N'.
015700     05 LR-NORMAL-SWITCH          PIC X(01) VALUE 'Y'.
015800     05 FILLER                    PIC X(02).
015900*
016000 01  WS-COUNTERS.
016100     05 WS-MESSAGES-READ          PIC S9(07) COMP VALUE 0.
016200     05 WS-GREETINGS-FOUND        PIC S9(07) COMP VALUE 0.
016300     05 WS-RECOMMENDS-DECIDED     PIC S9(07) COMP VALUE 0.
016400     05 WS-ASKS-DECIDED           PIC S9(07) COMP VALUE 0.
016500     05 FILLER                    PIC X(04).
016600*
016700 01  WS-SCAN-WORK-AREA.
016800     05 WS-SCAN-POS               PIC S9(04) COMP VALUE 0.
016900     05 WS-SCAN-LIMIT             PIC S9(04) COMP VALUE 0.
017000     05 WS-CAT-SCAN-IX            PIC S9(04) COMP VALUE 0.
017100     05 WS-KW-SCAN-IX             PIC S9(04) COMP VALUE 0.
017200     05 WS-BRAND-SCAN-IX          PIC S9(04) COMP VALUE 0.
017300     05 WS-VERB-POS               PIC S9(04) COMP VALUE 0.
017400     05 WS-UNIT-POS               PIC S9(04) COMP VALUE 0.
017500     05 WS-LEAD-POS               PIC S9(04) COMP VALUE 0.
017600     05 WS-TRAIL-POS              PIC S9(04) COMP VALUE 0.
017700     05 FILLER                    PIC X(04).
017800*
017900 01  WS-FIND-WORK-AREA.
018000     05 WS-FIND-TARGET            PIC X(12) VALUE SPACES.
018100     05 WS-FIND-LEN               PIC S9(04) COMP VALUE 0.
018200     05 WS-FIND-START             PIC S9(04) COMP VALUE 0.
018300     05 WS-FIND-POS                PIC S9(04) COMP VALUE 0.
018400     05 WS-FIND-RESULT            PIC S9(04) COMP VALUE 0.
018500     05 FILLER                    PIC X(02).
018600*
018700 01  WS-DIGIT-WORK-AREA.
018800     05 WS-DIGIT-COUNT            PIC S9(04) COMP VALUE 0.
018900     05 WS-DIGIT-BUFFER           PIC X(05) VALUE SPACES.
019000     05 WS-DIGIT-BUFFER-NUM REDEFINES WS-DIGIT-BUFFER
019100             PIC 9(05).
019200     05 WS-LAST-NUM-VALUE         PIC 9(05) VALUE 0.
019300     05 WS-LAST-NUM-LEN           PIC S9(04) COMP VALUE 0.
019400     05 FILLER                    PIC X(02).
019500*
019600*    04/02/91 KMW LR-0020 - USAGE-TYPE KEYWORD SCAN TABLE.
019700*    CHECKED IN TABLE ORDER, FIRST CATEGORY WITH A KEYWORD HIT
019800*    WINS.
019900 01  WS-USAGE-SCAN-TABLE.
020000     05 WS-USAGE-SCAN-ROW OCCURS 5 TIMES.
020100        10 WS-SCAN-USAGE-KEY      PIC X(12).
020200        10 WS-SCAN-KEYWORD OCCURS 7 TIMES
020300              PIC X(12).
020400        10 FILLER                PIC X(04).
020500*
020600 01  WS-BRAND-TABLE.
020700     05 WS-BRAND-ROW OCCURS 9 TIMES PIC X(10).
020800     05 FILLER                    PIC X(04).
020900*
021000 01  WS-RUN-DATE-AREA.
021100     05 WS-RUN-DATE-YYMMDD.
021200        10 WS-RUN-YY              PIC 9(02).
021300        10 WS-RUN-MM              PIC 9(02).
021400        10 WS-RUN-DD              PIC 9(02).
021500     05 WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-YYMMDD
021600             PIC 9(06).
021700     05 FILLER                    PIC X(02).
021800*
021900 PROCEDURE DIVISION.
022000*
022100 000-MAINLINE.
022200     PERFORM 100-INITIALIZATION
022300     PERFORM 200-PROCESS-MAINLINE
022400         UNTIL MG-END-OF-FILE
022500     PERFORM 900-TERMINATION
022600     GOBACK
022700     .
022800*
022900 100-INITIALIZATION.
023000     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE
023100     PERFORM 105-LOAD-KEYWORD-TABLES
023200     PERFORM 110-OPEN-FILES
023300     .
023400*
023500 105-LOAD-KEYWORD-TABLES.
023600     MOVE 'GAMING'      TO WS-SCAN-USAGE-KEY(1)
023700     MOVE 'GAMING      ' TO WS-SCAN-KEYWORD(1 1)
023800     MOVE 'GAMES       ' TO WS-SCAN-KEYWORD(1 2)
023900     MOVE 'GAMER       ' TO WS-SCAN-KEYWORD(1 3)
024000     MOVE 'FPS         ' TO WS-SCAN-KEYWORD(1 4)
024100     MOVE 'SHOOTER     ' TO WS-SCAN-KEYWORD(1 5)
024200     MOVE 'MMO         ' TO WS-SCAN-KEYWORD(1 6)
024300     MOVE 'RPG         ' TO WS-SCAN-KEYWORD(1 7)
024400*
024500     MOVE 'BUSINESS'   TO WS-SCAN-USAGE-KEY(2)
024600     MOVE 'BUSINESS    ' TO WS-SCAN-KEYWORD(2 1)
024700     MOVE 'WORK        ' TO WS-SCAN-KEYWORD(2 2)
024800     MOVE 'OFFICE      ' TO WS-SCAN-KEYWORD(2 3)
024900     MOVE 'PROFESSIONAL' TO WS-SCAN-KEYWORD(2 4)
025000     MOVE 'CORPORATE   ' TO WS-SCAN-KEYWORD(2 5)
025100     MOVE 'MEETINGS    ' TO WS-SCAN-KEYWORD(2 6)
025200     MOVE SPACES        TO WS-SCAN-KEYWORD(2 7)
025300*
025400     MOVE 'STUDENT'    TO WS-SCAN-USAGE-KEY(3)
025500     MOVE 'STUDENT     ' TO WS-SCAN-KEYWORD(3 1)
025600     MOVE 'SCHOOL      ' TO WS-SCAN-KEYWORD(3 2)
025700     MOVE 'COLLEGE     ' TO WS-SCAN-KEYWORD(3 3)
025800     MOVE 'UNIVERSITY  ' TO WS-SCAN-KEYWORD(3 4)
025900     MOVE 'STUDY       ' TO WS-SCAN-KEYWORD(3 5)
026000     MOVE 'HOMEWORK    ' TO WS-SCAN-KEYWORD(3 6)
026100     MOVE SPACES        TO WS-SCAN-KEYWORD(3 7)
026200*
026300     MOVE 'CREATIVE'   TO WS-SCAN-USAGE-KEY(4)
026400     MOVE 'CREATIVE    ' TO WS-SCAN-KEYWORD(4 1)
026500     MOVE 'DESIGN      ' TO WS-SCAN-KEYWORD(4 2)
026600     MOVE 'ART         ' TO WS-SCAN-KEYWORD(4 3)
026700     MOVE 'PHOTO       ' TO WS-SCAN-KEYWORD(4 4)
026800     MOVE 'VIDEO       ' TO WS-SCAN-KEYWORD(4 5)
026900     MOVE 'EDITING     ' TO WS-SCAN-KEYWORD(4 6)
027000     MOVE 'PHOTOSHOP   ' TO WS-SCAN-KEYWORD(4 7)
027100*
027200     MOVE 'PROGRAMMING' TO WS-SCAN-USAGE-KEY(5)
027300     MOVE 'PROGRAMMING ' TO WS-SCAN-KEYWORD(5 1)
027400     MOVE 'CODING      ' TO WS-SCAN-KEYWORD(5 2)
027500     MOVE 'DEVELOPMENT ' TO WS-SCAN-KEYWORD(5 3)
027600     MOVE 'DEVELOPER   ' TO WS-SCAN-KEYWORD(5 4)
027700     MOVE 'SOFTWARE    ' TO WS-SCAN-KEYWORD(5 5)
027800     MOVE 'CODE        ' TO WS-SCAN-KEYWORD(5 6)
027900     MOVE SPACES        TO WS-SCAN-KEYWORD(5 7)
028000*
028100     MOVE 'DELL      ' TO WS-BRAND-ROW(1)
028200     MOVE 'HP        ' TO WS-BRAND-ROW(2)
028300     MOVE 'LENOVO    ' TO WS-BRAND-ROW(3)
028400     MOVE 'ASUS      ' TO WS-BRAND-ROW(4)
028500     MOVE 'ACER      ' TO WS-BRAND-ROW(5)
028600     MOVE 'APPLE     ' TO WS-BRAND-ROW(6)
028700     MOVE 'MICROSOFT ' TO WS-BRAND-ROW(7)
028800     MOVE 'MSI       ' TO WS-BRAND-ROW(8)
028900     MOVE 'RAZER     ' TO WS-BRAND-ROW(9)
029000     .
029100*
029200 110-OPEN-FILES.
029300     OPEN INPUT MESSAGES-IN OUTPUT EXTRACT-OUT
029400     IF NOT MG-STATUS-OK OR NOT EO-STATUS-OK
029500         GO TO 999-ABEND
029600     END-IF
029700     .
029800*
029900 200-PROCESS-MAINLINE.
030000     PERFORM 210-READ-MESSAGE
030100     IF NOT MG-END-OF-FILE
030200         PERFORM 220-PROCESS-ONE-MESSAGE
030300     END-IF
030400     .
030500*
030600 210-READ-MESSAGE.
030700     READ MESSAGES-IN
030800         AT END
030900             SET MG-END-OF-FILE TO TRUE
031000     END-READ
031100     IF NOT MG-STATUS-OK AND NOT MG-STATUS-EOF
031200         GO TO 999-ABEND
031300     END-IF
031400     .
031500*    08/21/07 TGM LR-0106 - THE 230-290 SCAN SERIES AND THE
031600*    295-298 DECIDE/TRACE/WRITE SERIES ARE EACH DRIVEN AS ONE
031700*    PERFORM THRU RANGE RATHER THAN SEPARATE PERFORMS.  THE SCAN
031800*    HELPER PARAGRAPHS (231, 232, 241, 242, 251, 271) NO LONGER
031900*    SIT BETWEEN 230 AND 290 - THEY ARE CARRIED BELOW 298-EXIT SO
032000*    THE RANGE DOES NOT FALL THROUGH INTO THEM A SECOND TIME.
032100 220-PROCESS-ONE-MESSAGE.
032200     ADD 1 TO WS-MESSAGES-READ
032300     INITIALIZE LR-EXTRACT-RECORD
032400     MOVE LG-MSG-ID TO LX-REQ-ID
032500     PERFORM 230-EXTRACT-BUDGET THRU 290-EXIT
032600     PERFORM 295-DECIDE-ACTION THRU 298-EXIT
032700     .
032800*
032900*    04/02/91 KMW LR-0020 - BUDGET IS THE FIRST STANDALONE
033000*    NUMBER OF 3 TO 5 DIGITS FOUND IN THE MESSAGE TEXT, COMMAS
033100*    ARE IGNORED WHILE THE DIGIT RUN IS BEING COLLECTED.
033200 230-EXTRACT-BUDGET.
033300     MOVE 0 TO WS-DIGIT-COUNT
033400     MOVE SPACES TO WS-DIGIT-BUFFER
033500     PERFORM 231-SCAN-ONE-CHAR-BUDGET
033600         VARYING WS-SCAN-POS FROM 1 BY 1
033700         UNTIL WS-SCAN-POS > 160
033800            OR LX-BUDGET-WAS-FOUND
033900     IF WS-DIGIT-COUNT > 0 AND NOT LX-BUDGET-WAS-FOUND
034000         PERFORM 232-CHECK-BUDGET-RUN
034100     END-IF
034200     .
034300*
034400*    04/02/91 KMW LR-0020 - USAGE TYPE IS THE FIRST CATEGORY
034500*    (IN TABLE ORDER) THAT HAS ANY KEYWORD PRESENT ANYWHERE IN
034600*    THE MESSAGE TEXT.
034700 240-EXTRACT-USAGE-TYPE.
034800     PERFORM 241-CHECK-ONE-CATEGORY
034900         VARYING WS-CAT-SCAN-IX FROM 1 BY 1
035000         UNTIL WS-CAT-SCAN-IX > 5
035100            OR LX-USAGE-WAS-FOUND
035200     .
035300*
035400*    10/02/93 KMW LR-0035 - BRAND MUST APPEAR AFTER THE VERB
035500*    (PREFER, WANT OR LIKE), NOT MERELY ANYWHERE IN THE TEXT.
035600 250-EXTRACT-BRAND.
035700     MOVE 0 TO WS-VERB-POS
035800     MOVE 'PREFER      ' TO WS-FIND-TARGET
035900     MOVE 1 TO WS-FIND-START
036000     PERFORM 800-FIND-SUBSTRING
036100     MOVE WS-FIND-RESULT TO WS-VERB-POS
036200     IF WS-VERB-POS = 0
036300         MOVE 'WANT        ' TO WS-FIND-TARGET
036400         PERFORM 800-FIND-SUBSTRING
036500         MOVE WS-FIND-RESULT TO WS-VERB-POS
036600     END-IF
036700     IF WS-VERB-POS = 0
036800         MOVE 'LIKE        ' TO WS-FIND-TARGET
036900         PERFORM 800-FIND-SUBSTRING
037000         MOVE WS-FIND-RESULT TO WS-VERB-POS
037100     END-IF
037200     IF WS-VERB-POS > 0
037300         PERFORM 251-FIND-BRAND-AFTER-VERB
037400             VARYING WS-BRAND-SCAN-IX FROM 1 BY 1
037500             UNTIL WS-BRAND-SCAN-IX > 9
037600                OR LX-BRAND-WAS-FOUND
037700     END-IF
037800     .
037900*
038000*    04/02/91 KMW LR-0020 - MIN RAM IS THE NEAREST NUMBER OF
038100*    1 TO 3 DIGITS APPEARING BEFORE THE WORD RAM OR MEMORY.
038200 260-EXTRACT-MIN-RAM.
038300     MOVE 'RAM         ' TO WS-FIND-TARGET
038400     MOVE 1 TO WS-FIND-START
038500     PERFORM 800-FIND-SUBSTRING
038600     MOVE WS-FIND-RESULT TO WS-UNIT-POS
038700     IF WS-UNIT-POS = 0
038800         MOVE 'MEMORY      ' TO WS-FIND-TARGET
038900         PERFORM 800-FIND-SUBSTRING
039000         MOVE WS-FIND-RESULT TO WS-UNIT-POS
039100     END-IF
039200     IF WS-UNIT-POS > 0
039300         MOVE WS-UNIT-POS TO WS-SCAN-LIMIT
039400         PERFORM 810-SCAN-LAST-NUMBER-BEFORE
039500         IF WS-LAST-NUM-LEN > 0 AND WS-LAST-NUM-LEN <= 3
039600             MOVE WS-LAST-NUM-VALUE TO LX-MIN-RAM
039700             SET LX-MIN-RAM-WAS-FOUND TO TRUE
039800         END-IF
039900     END-IF
040000     .
040100*
040200*    04/02/91 KMW LR-0020 - MIN STORAGE IS THE NEAREST NUMBER
040300*    APPEARING BEFORE THE WORD STORAGE, SSD OR HDD.
040400*    09/23/93 KMW LR-0032 - MULTIPLY BY 1000 WHEN THE UNIT
040500*    SCANNED WAS TB RATHER THAN GB.
040600 270-EXTRACT-MIN-STORAGE.
040700     MOVE 'STORAGE     ' TO WS-FIND-TARGET
040800     MOVE 1 TO WS-FIND-START
040900     PERFORM 800-FIND-SUBSTRING
041000     MOVE WS-FIND-RESULT TO WS-UNIT-POS
041100     IF WS-UNIT-POS = 0
041200         MOVE 'SSD         ' TO WS-FIND-TARGET
041300         PERFORM 800-FIND-SUBSTRING
041400         MOVE WS-FIND-RESULT TO WS-UNIT-POS
041500     END-IF
041600     IF WS-UNIT-POS = 0
041700         MOVE 'HDD         ' TO WS-FIND-TARGET
041800         PERFORM 800-FIND-SUBSTRING
041900         MOVE WS-FIND-RESULT TO WS-UNIT-POS
042000     END-IF
042100     IF WS-UNIT-POS > 0
042200         MOVE WS-UNIT-POS TO WS-SCAN-LIMIT
042300         PERFORM 810-SCAN-LAST-NUMBER-BEFORE
042400         IF WS-LAST-NUM-LEN > 0
042500             MOVE WS-LAST-NUM-VALUE TO LX-MIN-STORAGE
042600             SET LX-MIN-STOR-WAS-FOUND TO TRUE
042700             PERFORM 271-CHECK-TB-UNIT
042800         END-IF
042900     END-IF
043000     .
043100*
043200*    04/02/91 KMW LR-0020 - GPU PREFERENCE IS SET WHEN
043300*    DEDICATED, GOOD OR GAMING IS FOLLOWED SOMEWHERE LATER IN
043400*    THE TEXT BY GPU OR GRAPHICS.
043500 280-EXTRACT-GPU-PREF.
043600     MOVE 'DEDICATED   ' TO WS-FIND-TARGET
043700     MOVE 1 TO WS-FIND-START
043800     PERFORM 800-FIND-SUBSTRING
043900     MOVE WS-FIND-RESULT TO WS-LEAD-POS
044000     IF WS-LEAD-POS = 0
044100         MOVE 'GOOD        ' TO WS-FIND-TARGET
044200         PERFORM 800-FIND-SUBSTRING
044300         MOVE WS-FIND-RESULT TO WS-LEAD-POS
044400     END-IF
044500     IF WS-LEAD-POS = 0
044600         MOVE 'GAMING      ' TO WS-FIND-TARGET
044700         PERFORM 800-FIND-SUBSTRING
044800         MOVE WS-FIND-RESULT TO WS-LEAD-POS
044900     END-IF
045000     IF WS-LEAD-POS > 0
045100         MOVE 'GPU         ' TO WS-FIND-TARGET
045200         COMPUTE WS-FIND-START = WS-LEAD-POS + 1
045300         PERFORM 800-FIND-SUBSTRING
045400         MOVE WS-FIND-RESULT TO WS-TRAIL-POS
045500         IF WS-TRAIL-POS = 0
045600             MOVE 'GRAPHICS    ' TO WS-FIND-TARGET
045700             PERFORM 800-FIND-SUBSTRING
045800             MOVE WS-FIND-RESULT TO WS-TRAIL-POS
045900         END-IF
046000         IF WS-TRAIL-POS > 0
046100             MOVE 'Y' TO LX-PREFER-GPU
046200             SET LX-GPU-PREF-WAS-FOUND TO TRUE
046300         END-IF
046400     END-IF
046500     .
046600*
046700*    04/16/91 KMW LR-0021 - A GREETING IS ANY OF THE LISTED
046800*    WORDS ANYWHERE IN THE TEXT, OR THE ENTIRE MESSAGE IS
046900*    EXACTLY START, BEGIN OR HELP.
047000 290-CHECK-GREETING.
047100     MOVE 1 TO WS-FIND-START
047200     MOVE 'HI          ' TO WS-FIND-TARGET
047300     PERFORM 800-FIND-SUBSTRING
047400     IF WS-FIND-RESULT > 0
047500         SET LX-IS-GREETING TO TRUE
047600     END-IF
047700     IF NOT LX-IS-GREETING
047800         MOVE 'HELLO       ' TO WS-FIND-TARGET
047900         PERFORM 800-FIND-SUBSTRING
048000         IF WS-FIND-RESULT > 0
048100             SET LX-IS-GREETING TO TRUE
048200         END-IF
048300     END-IF
048400     IF NOT LX-IS-GREETING
048500         MOVE 'HEY         ' TO WS-FIND-TARGET
048600         PERFORM 800-FIND-SUBSTRING
048700         IF WS-FIND-RESULT > 0
048800             SET LX-IS-GREETING TO TRUE
048900         END-IF
049000     END-IF
049100     IF NOT LX-IS-GREETING
049200         MOVE 'GREETINGS   ' TO WS-FIND-TARGET
049300         PERFORM 800-FIND-SUBSTRING
049400         IF WS-FIND-RESULT > 0
049500             SET LX-IS-GREETING TO TRUE
049600         END-IF
049700     END-IF
049800     IF NOT LX-IS-GREETING
049900         MOVE 'HOWDY       ' TO WS-FIND-TARGET
050000         PERFORM 800-FIND-SUBSTRING
050100         IF WS-FIND-RESULT > 0
050200             SET LX-IS-GREETING TO TRUE
050300         END-IF
050400     END-IF
050500     IF NOT LX-IS-GREETING
050600         MOVE 'GOOD MORNING' TO WS-FIND-TARGET
050700         PERFORM 800-FIND-SUBSTRING
050800         IF WS-FIND-RESULT > 0
050900             SET LX-IS-GREETING TO TRUE
051000         END-IF
051100     END-IF
051200     IF NOT LX-IS-GREETING
051300         MOVE 'GOOD AFTERNO' TO WS-FIND-TARGET
051400         PERFORM 800-FIND-SUBSTRING
051500         IF WS-FIND-RESULT > 0
051600             SET LX-IS-GREETING TO TRUE
051700         END-IF
051800     END-IF
051900     IF NOT LX-IS-GREETING
052000         MOVE 'GOOD EVENING' TO WS-FIND-TARGET
052100         PERFORM 800-FIND-SUBSTRING
052200         IF WS-FIND-RESULT > 0
052300             SET LX-IS-GREETING TO TRUE
052400         END-IF
052500     END-IF
052600     IF NOT LX-IS-GREETING
052700             AND (LG-MSG-TEXT = 'START' OR
052800                  LG-MSG-TEXT = 'BEGIN' OR
052900                  LG-MSG-TEXT = 'HELP')
053000         SET LX-IS-GREETING TO TRUE
053100     END-IF
053200     .
053300 290-EXIT.
053400     EXIT.
053500*
053600*    04/16/91 KMW LR-0021 - A GREETING MESSAGE IS ANSWERED WITH
053700*    A GREETING, A MESSAGE WITH BOTH BUDGET AND USAGE TYPE
053800*    KNOWN GOES STRAIGHT TO RECOMMEND, EVERYTHING ELSE ASKS FOR
053900*    THE MISSING PREFERENCE (BUDGET FIRST, THEN USAGE, THEN
054000*    BRAND).
054100 295-DECIDE-ACTION.
054200     IF LX-IS-GREETING
054300         MOVE 'GREETING' TO LX-ACTION
054400         ADD 1 TO WS-GREETINGS-FOUND
054500     ELSE
054600         IF LX-BUDGET-WAS-FOUND AND LX-USAGE-WAS-FOUND
054700             MOVE 'RECOMMEND' TO LX-ACTION
054800             ADD 1 TO WS-RECOMMENDS-DECIDED
054900         ELSE
055000             MOVE 'ASK' TO LX-ACTION
055100             ADD 1 TO WS-ASKS-DECIDED
055200         END-IF
055300     END-IF
055400     .
055500*
055600*    06/18/02 DLP LR-0084 - TRACE EACH EXTRACT RECORD TO
055700*    SYSOUT WHEN THE OPERATOR TURNS UPSI BIT 0 ON.
055800 296-TRACE-RECORD.
055900     IF LR-RERUN-SWITCH
056000         DISPLAY 'LPPFEXT TRACE - ' WS-EXTRACT-ALPHA-VIEW
056100     END-IF
056200     .
056300*
056400 298-WRITE-EXTRACT.
056500     WRITE EO-EXTRACT-REC FROM LR-EXTRACT-RECORD
056600     IF NOT EO-STATUS-OK
056700         GO TO 999-ABEND
056800     END-IF
056900     ADD 1 TO WS-EXTRACTS-WRITTEN
057000     .
057100 298-EXIT.
057200     EXIT.
057300*
057400*    08/21/07 TGM LR-0106 - THE SCAN HELPER PARAGRAPHS BELOW WERE
057500*    MOVED HERE, BEHIND 298-EXIT, WHEN 220-PROCESS-ONE-MESSAGE
057600*    WAS CHANGED TO DRIVE THE EXTRACTION SERIES BY PERFORM ...
057700*    THRU.  THEY ARE STILL REACHED THE SAME WAY THEY ALWAYS WERE -
057800*    BY A NAMED PERFORM (PLAIN OR VARYING) FROM THEIR OWNING
057900*    PARAGRAPH - THEIR PHYSICAL POSITION IN THE LISTING DOES NOT
058000*    MATTER TO THAT CALL, ONLY TO THE THRU RANGES ABOVE.
058100*
058200*    04/02/91 KMW LR-0020 - COMPLETES THE BUDGET DIGIT RUN BEGUN
058300*    IN 230-EXTRACT-BUDGET.
058400 231-SCAN-ONE-CHAR-BUDGET.
058500     IF LG-MSG-TEXT(WS-SCAN-POS:1) IS NUMERIC
058600         IF WS-DIGIT-COUNT < 5
058700             ADD 1 TO WS-DIGIT-COUNT
058800             MOVE LG-MSG-TEXT(WS-SCAN-POS:1) TO
058900                 WS-DIGIT-BUFFER(WS-DIGIT-COUNT:1)
059000         END-IF
059100     ELSE
059200         IF LG-MSG-TEXT(WS-SCAN-POS:1) = ','
059300             CONTINUE
059400         ELSE
059500             IF WS-DIGIT-COUNT > 0
059600                 PERFORM 232-CHECK-BUDGET-RUN
059700                 MOVE 0 TO WS-DIGIT-COUNT
059800                 MOVE SPACES TO WS-DIGIT-BUFFER
059900             END-IF
060000         END-IF
060100     END-IF
060200     .
060300*
060400 232-CHECK-BUDGET-RUN.
060500     IF WS-DIGIT-COUNT >= 3 AND WS-DIGIT-COUNT <= 5
060600         MOVE WS-DIGIT-BUFFER(1:WS-DIGIT-COUNT) TO LX-BUDGET
060700         SET LX-BUDGET-WAS-FOUND TO TRUE
060800     END-IF
060900     .
061000*
061100*    04/02/91 KMW LR-0020 - CHECKS ONE USAGE CATEGORY'S KEYWORD
061200*    LIST, CALLED FROM 240-EXTRACT-USAGE-TYPE.
061300 241-CHECK-ONE-CATEGORY.
061400     PERFORM 242-CHECK-ONE-KEYWORD
061500         VARYING WS-KW-SCAN-IX FROM 1 BY 1
061600         UNTIL WS-KW-SCAN-IX > 7
061700            OR LX-USAGE-WAS-FOUND
061800     .
061900*
062000 242-CHECK-ONE-KEYWORD.
062100     IF WS-SCAN-KEYWORD(WS-CAT-SCAN-IX WS-KW-SCAN-IX)
062200             NOT = SPACES
062300         MOVE WS-SCAN-KEYWORD(WS-CAT-SCAN-IX WS-KW-SCAN-IX)
062400             TO WS-FIND-TARGET
062500         MOVE 1 TO WS-FIND-START
062600         PERFORM 800-FIND-SUBSTRING
062700         IF WS-FIND-RESULT > 0
062800             MOVE WS-SCAN-USAGE-KEY(WS-CAT-SCAN-IX)
062900                 TO LX-USAGE-TYPE
063000             SET LX-USAGE-WAS-FOUND TO TRUE
063100         END-IF
063200     END-IF
063300     .
063400*
063500*    10/02/93 KMW LR-0035 - CHECKS ONE BRAND NAME AFTER THE VERB
063600*    POSITION, CALLED FROM 250-EXTRACT-BRAND.
063700 251-FIND-BRAND-AFTER-VERB.
063800     MOVE WS-BRAND-ROW(WS-BRAND-SCAN-IX) TO WS-FIND-TARGET
063900     COMPUTE WS-FIND-START = WS-VERB-POS + 1
064000     PERFORM 800-FIND-SUBSTRING
064100     IF WS-FIND-RESULT > 0
064200         MOVE WS-BRAND-ROW(WS-BRAND-SCAN-IX) TO LX-BRAND-PREF
064300         SET LX-BRAND-WAS-FOUND TO TRUE
064400     END-IF
064500     .
064600*
064700*    09/23/93 KMW LR-0032 - MULTIPLIES THE SCANNED STORAGE FIGURE
064800*    BY 1000 WHEN TB WAS THE UNIT SCANNED, CALLED FROM
064900*    270-EXTRACT-MIN-STORAGE.
065000 271-CHECK-TB-UNIT.
065100     MOVE 'TB          ' TO WS-FIND-TARGET
065200     MOVE 1 TO WS-FIND-START
065300     PERFORM 800-FIND-SUBSTRING
065400     IF WS-FIND-RESULT > 0
065500             AND WS-FIND-RESULT < WS-UNIT-POS
065600             AND WS-FIND-RESULT > (WS-UNIT-POS - 6)
065700         COMPUTE LX-MIN-STORAGE = LX-MIN-STORAGE * 1000
065800     END-IF
065900     .
066000*
066100*    GENERIC LEFTMOST-SUBSTRING FINDER - SEARCHES LG-MSG-TEXT
066200*    FOR WS-FIND-TARGET (TRAILING SPACES IGNORED) STARTING AT
066300*    WS-FIND-START.  RETURNS THE POSITION FOUND IN WS-FIND-
066400*    RESULT, OR ZERO WHEN NOT FOUND.
066500 800-FIND-SUBSTRING.
066600     MOVE 12 TO WS-FIND-LEN
066700     PERFORM 801-TRIM-ONE-CHAR
066800         VARYING WS-FIND-LEN FROM 12 BY -1
066900         UNTIL WS-FIND-LEN = 0
067000            OR WS-FIND-TARGET(WS-FIND-LEN:1) NOT = SPACE
067100     MOVE 0 TO WS-FIND-RESULT
067200     IF WS-FIND-LEN > 0 AND WS-FIND-START > 0
067300         PERFORM 802-TRY-ONE-POSITION
067400             VARYING WS-FIND-POS FROM WS-FIND-START BY 1
067500             UNTIL WS-FIND-POS > (161 - WS-FIND-LEN)
067600                OR WS-FIND-RESULT > 0
067700     END-IF
067800     .
067900*
068000 801-TRIM-ONE-CHAR.
068100     CONTINUE
068200     .
068300*
068400 802-TRY-ONE-POSITION.
068500     IF LG-MSG-TEXT(WS-FIND-POS:WS-FIND-LEN) =
068600             WS-FIND-TARGET(1:WS-FIND-LEN)
068700         MOVE WS-FIND-POS TO WS-FIND-RESULT
068800     END-IF
068900     .
069000*
069100*    GENERIC DIGIT-RUN FINDER - SCANS LG-MSG-TEXT FROM POSITION
069200*    1 UP TO (BUT NOT INCLUDING) WS-SCAN-LIMIT AND RETURNS THE
069300*    VALUE AND LENGTH OF THE LAST (RIGHTMOST) CONTIGUOUS RUN OF
069400*    DIGITS FOUND, I.E. THE NUMBER NEAREST TO AND BEFORE
069500*    WS-SCAN-LIMIT.
069600 810-SCAN-LAST-NUMBER-BEFORE.
069700     MOVE 0 TO WS-DIGIT-COUNT
069800     MOVE 0 TO WS-LAST-NUM-LEN
069900     MOVE 0 TO WS-LAST-NUM-VALUE
070000     MOVE SPACES TO WS-DIGIT-BUFFER
070100     IF WS-SCAN-LIMIT > 1
070200         PERFORM 811-SCAN-CHAR-FOR-NUMBER
070300             VARYING WS-SCAN-POS FROM 1 BY 1
070400             UNTIL WS-SCAN-POS >= WS-SCAN-LIMIT
070500     END-IF
070600     IF WS-DIGIT-COUNT > 0
070700         PERFORM 812-SAVE-DIGIT-RUN
070800     END-IF
070900     .
071000*
071100 811-SCAN-CHAR-FOR-NUMBER.
071200     IF LG-MSG-TEXT(WS-SCAN-POS:1) IS NUMERIC
071300         IF WS-DIGIT-COUNT < 5
071400             ADD 1 TO WS-DIGIT-COUNT
071500             MOVE LG-MSG-TEXT(WS-SCAN-POS:1) TO
071600                 WS-DIGIT-BUFFER(WS-DIGIT-COUNT:1)
071700         END-IF
071800     ELSE
071900         IF WS-DIGIT-COUNT > 0
072000             PERFORM 812-SAVE-DIGIT-RUN
072100             MOVE 0 TO WS-DIGIT-COUNT
072200             MOVE SPACES TO WS-DIGIT-BUFFER
072300         END-IF
072400     END-IF
072500     .
072600*
072700 812-SAVE-DIGIT-RUN.
072800     MOVE WS-DIGIT-COUNT TO WS-LAST-NUM-LEN
072900     MOVE WS-DIGIT-BUFFER(1:WS-DIGIT-COUNT) TO WS-LAST-NUM-VALUE
073000     .
073100*
073200 900-TERMINATION.
073300     DISPLAY 'LPPFEXT - MESSAGES READ.....: ' WS-MESSAGES-READ
073400     DISPLAY 'LPPFEXT - GREETINGS.........: ' WS-GREETINGS-FOUND
073500     DISPLAY 'LPPFEXT - RECOMMENDS........: '
073600         WS-RECOMMENDS-DECIDED
073700     DISPLAY 'LPPFEXT - ASKS..............: ' WS-ASKS-DECIDED
073800     DISPLAY 'LPPFEXT - EXTRACTS WRITTEN..: ' WS-EXTRACTS-WRITTEN
073900     CLOSE MESSAGES-IN EXTRACT-OUT
074000     .
074100*
074200 999-ABEND.
074300     DISPLAY 'LPPFEXT - ABEND - MG STATUS ' WS-MG-FILE-STATUS
074400     DISPLAY 'LPPFEXT - ABEND - EO STATUS ' WS-EO-FILE-STATUS
074500     MOVE 16 TO RETURN-CODE
074600     STOP RUN
074700     .
